000100*--------------------------------------------------------------------*
000110* CLGNODEC  -- Knotentabelle des Chronolog-Baums (CLGELM0M)          *
000120*              Kindlisten werden ueber FIRST-CHILD/NEXT-SIB          *
000130*              verkettet (keine COBOL-Rekursion, kein Pointer)       *
000140*--------------------------------------------------------------------*
000150* A.00.00|1991-03-29| rp  | Neuerstellung zu CLGTREE-1               *
000160* A.00.01|1995-02-08| kl  | CLG-KN-ZEIT-GESETZT ergaenzt (CLGTREE-4) *
000170*--------------------------------------------------------------------*
000180 01          CLG-KNOTEN-TABELLE.
000190     05      CLG-KNOTEN-EINTRAG  OCCURS 2000 TIMES
000200                                  INDEXED BY CLG-KX.
000210         10  CLG-KN-NAME         PIC X(30) VALUE "?UNKNOWN?".
000220**          ---> Zeitstempel-Feld: wird von keiner B-Section je
000230**          ---> gesetzt -- kein Pfad im Hauptlauf liefert einen
000240**          ---> Zeitwert; nur das Anzeigevermoegen dazu ist hier
000250**          ---> implementiert, fuer den Fall, dass ein kuenftiger
000260**          ---> Auftrag einen Zeitstempel ergaenzt
000270         10  CLG-KN-ZEIT-X       PIC X(06) VALUE LOW-VALUE.
000280         10  CLG-KN-ZEIT-N       REDEFINES CLG-KN-ZEIT-X
000290                                  PIC S9(11) COMP-3.
000300         10  CLG-KN-ZEIT-GESETZT PIC X     VALUE "N".
000310             88 CLG-ZEIT-VORHANDEN         VALUE "J".
000320             88 CLG-ZEIT-FEHLT             VALUE "N".
000330         10  CLG-KN-PARENT-IDX   PIC 9(04) VALUE ZERO.
000340         10  CLG-KN-FIRST-CHILD-IDX
000350                                 PIC 9(04) VALUE ZERO.
000360         10  CLG-KN-NEXT-SIB-IDX PIC 9(04) VALUE ZERO.
000370         10  CLG-KN-LAST-CHILD-IDX
000380                                 PIC 9(04) VALUE ZERO.
000390         10  CLG-KN-DEPTH        PIC 9(02) VALUE ZERO.
000400         10  FILLER              PIC X(04).
000410     05      FILLER              PIC X(01).
000420
000430*--------------------------------------------------------------------*
000440* Verwaltungsfelder der Knotentabelle                                *
000450*--------------------------------------------------------------------*
000460 01          CLG-KNOTEN-ANZ       PIC S9(04) COMP VALUE ZERO.
000470 01          CLG-WURZEL-IDX       PIC S9(04) COMP VALUE 1.
000480 01          CLG-AKTUELLER-KNOTEN PIC S9(04) COMP VALUE ZERO.
