000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000110?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000120?SEARCH  =TALLIB
000130?SEARCH  =ASC2EBC
000140?SEARCH  =EBC2ASC
000150?NOLMAP, SYMBOLS, INSPECT
000160?SAVE ALL
000170?SAVEABEND
000180?LINES 66
000190?CHECK 3
000200
000210 IDENTIFICATION DIVISION.
000220
000230 PROGRAM-ID.       CLGELM0M.
000240 AUTHOR.           R. PAULUS.
000250 INSTALLATION.     RECHENZENTRUM - ANWENDUNGSENTWICKLUNG BATCH.
000260 DATE-WRITTEN.     1991-03-29.
000270 DATE-COMPILED.
000280 SECURITY.         NUR FUER INTERNEN GEBRAUCH - KEINE WEITERGABE.
000290
000300*****************************************************************
000310* Letzte Aenderung :: 2008-08-14
000320* Letzte Version   :: B.02.00
000330* Kurzbeschreibung :: Knotenverwaltung und Baumdruck fuer CLGTREE0O
000340*                     (Push/Pop auf der Knotentabelle, Baumausgabe
000350*                     mit Box-Drawing-Einrueckung)
000360* Auftrag          :: CLGTREE-3 CLGTREE-6
000370*                     12345678901234567890
000380* Aenderungen (Version und Datum in Variable K-VERS-STAND aendern)
000390*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
000400*----------------------------------------------------------------*
000410* Vers. | Datum    | von | Kommentar                             *
000420*-------|----------|-----|---------------------------------------*
000430*A.00.00|1991-03-29| rp  | Neuerstellung - aus CLGTREE0O heraus-  *
000440*       |          |     | gezogen (Knotentabelle, Baumdruck)      *
000450*A.00.01|1991-04-03| rp  | Kindverkettung FIRST-CHILD/NEXT-SIB     *
000460*       |          |     | statt Array-Kopieren je Push (zu teuer) *
000470*A.01.00|1993-10-18| rp  | Defensiver Elter bei POP ohne Elter      *
000480*       |          |     | (Fehlerbericht 203, sollte nicht vor-   *
000490*       |          |     | kommen, ist aber abgesichert)           *
000500*B.00.00|1995-02-08| kl  | Baumdruck iterativ mit Stapel statt      *
000510*       |          |     | rekursivem CALL (Compiler unterstuetzt  *
000520*       |          |     | keine rekursiven Programme)              *
000530*B.01.00|1998-11-16| kl  | JAHRTAUSENDWECHSEL: keine Datumsfelder   *
000540*       |          |     | in diesem Programm betroffen, geprueft  *
000550*B.02.00|2008-08-14| ts  | CLG-KN-DEPTH in CLGNODEC ergaenzt, wird  *
000560*       |          |     | hier mitgefuehrt (noch ohne Verbraucher)*
000570*----------------------------------------------------------------*
000580*
000590* Programmbeschreibung
000600* --------------------
000610* CLGELM0M fuehrt die Knotentabelle des Chronolog-Baums. Die Tabelle
000620* bleibt ueber alle Aufrufe eines Laufes hinweg erhalten (CLGTREE0O
000630* gibt dieses Programm nie per CANCEL frei), so dass der Zeiger auf
000640* den "aktuellen Knoten" tatsaechlich ueber alle Logdateien hinweg
000650* bestehen bleibt, wie es die Fachvorgabe verlangt.
000660*
000670* Operationen (LK-OP):
000680*   INIT - legt den anonymen Wurzelknoten an
000690*   PUSH - haengt LK-ELEMENT-NAME als letztes Kind des aktuellen
000700*          Knotens an und steigt hinab
000710*   POP  - steigt zum Elter des aktuellen Knotens auf; fehlt der
000720*          Elter, wird defensiv ein anonymer Elter angelegt
000730*   REND - druckt den Baum ab dem ersten Kind der Wurzel
000740*
000750* Aufbauplan dieses Moduls (siehe Abschnittsbanner weiter unten):
000760*   A100  - Steuerung: EVALUATE auf LK-OP, vier Zweige
000770*   B100  - INIT: Wurzelknoten (Index 1) anlegen
000780*   B200  - PUSH: neuen Knoten anlegen und als Kind anhaengen
000790*   C100/C200 - Unterschritte von PUSH (Tabellenzeile/Kindkette)
000800*   B300  - POP: zum Elter aufsteigen, ggf. defensiv anlegen (C300)
000810*   B400  - REND: Baumdruck anstossen
000820*   R1nn/R2nn/R3nn/R4nn - Baumdruck iterativ ueber W-OBS-STAPEL
000830*
000840* Warum ein eigener Druckstapel (W-OBS-STAPEL) und keine Rekursion
000850* ------------------------------------------------------------------
000860* Eine Tiefensuche ueber einen Baum schreibt man am natuerlichsten
000870* rekursiv (je Knoten: drucken, dann fuer jedes Kind sich selbst
000880* aufrufen). Dieser Compiler kennt aber, wie an anderer Stelle in
000890* diesem Haus schon vermerkt, keine rekursiven Programmaufrufe. Seit
000900* B.00.00 wird deshalb ein eigener Stapel gefuehrt: statt "rufe mich
000910* selbst fuer Kind X auf" wird Kind X einfach oben auf W-OBS-STAPEL
000920* gelegt und die Schleife in R100-BAUM-AUSGEBEN nimmt es beim naechsten
000930* Durchlauf wieder herunter. Die Kinder werden dazu in umgekehrter
000940* Reihenfolge gepusht (R400-KINDER-PUSHEN), damit das erste Kind beim
000950* Abarbeiten oben liegt und zuerst gedruckt wird.
000960*
000970* Abkuerzungen in diesem Programm
000980* --------------------------------
000990* CLG  - Chronolog (der Fachbegriff fuer die ueberwachten Logdateien)
001000* KN   - Knoten
001010* LK   - Link-Record Knoten (Parameterblock dieses Moduls)
001020* OBS  - Ausgabestapel ("output stack", hausinterne Abkuerzung)
001030*
001040******************************************************************
001050
001060 ENVIRONMENT DIVISION.
001070
001080 CONFIGURATION SECTION.
001090*--------------------------------------------------------------------*
001100* SPECIAL-NAMES: nur die Zeichenklasse fuer druckbare Bytes, wie im   *
001110* Hauptlauf und in CLGFILE0M. Auch dieses Modul hat keine eigene      *
001120* Operator-Schnittstelle, es wird ausschliesslich per CALL angestossen*
001130*--------------------------------------------------------------------*
001140 SPECIAL-NAMES.
001150     CLASS ALPHNUM IS "0123456789"
001160                      "abcdefghijklmnopqrstuvwxyz"
001170                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
001180                      " .,;-_!/=*+".
001190
001200 INPUT-OUTPUT SECTION.
001210*--------------------------------------------------------------------*
001220* FILE-CONTROL bleibt leer: die Baumausgabe erfolgt per DISPLAY auf   *
001230* den Systemdrucker des Laufs, es wird keine eigene Datei angelegt.   *
001240*--------------------------------------------------------------------*
001250 FILE-CONTROL.
001260
001270 DATA DIVISION.
001280 FILE SECTION.
001290
001300 WORKING-STORAGE SECTION.
001310*--------------------------------------------------------------------*
001320* Comp-Felder: Praefix Cn mit n = Anzahl Digits
001330*--------------------------------------------------------------------*
001340 01          COMP-FELDER.
001350**          ---> C4-I1: Haupt-Tabellenindex, ueber Abschnitt hinweg
001360**          ---> wiederverwendet (neu angelegter Knoten, dann Stapel)
001370     05      C4-I1               PIC S9(04) COMP.
001380**          ---> C4-I2: zweite Indexebene, beim Baumdruck die
001390**          ---> Ruecklaufzaehlung durch die Kindliste (R400)
001400     05      C4-I2               PIC S9(04) COMP.
001410**          ---> C4-PTR: Arbeitsvariable der Namenslaengenermittlung
001420**          ---> in R220-NAME-LAENGE
001430     05      C4-PTR              PIC S9(04) COMP.
001440
001450     05      C4-X.
001460      10                         PIC X VALUE LOW-VALUE.
001470      10     C4-X2               PIC X.
001480**          ---> C4-NUM: numerische Sicht auf C4-X, derselbe
001490**          ---> LOW-VALUE-Trick wie im Hauptlauf und in CLGFILE0M
001500     05      C4-NUM REDEFINES C4-X
001510                                 PIC S9(04) COMP.
001520
001530     05      FILLER              PIC X(01).
001540
001550*--------------------------------------------------------------------*
001560* Knotentabelle -- gemeinsame Feldkarte CLGNODEC (bleibt ueber alle
001570* Aufrufe des Laufs erhalten, siehe Programmbeschreibung)
001580*--------------------------------------------------------------------*
001590     COPY    CLGNODEC OF "=CLGLIB".
001600
001610*--------------------------------------------------------------------*
001620* Arbeitsfelder Knotenanlage (C100-KNOTEN-ANLEGEN)
001630*--------------------------------------------------------------------*
001640**          ---> W-NEUER-NAME/W-NEUER-PARENT: Uebergabe an
001650**          ---> C100-KNOTEN-ANLEGEN, von B200-PUSH bzw. C300 befuellt
001660**  ---> W-NEUER-NAME/W-NEUER-PARENT werden auch von C300 befuellt,
001670**  ---> wenn POP defensiv einen anonymen Elter anlegen muss
001680 01          W-NEUER-NAME         PIC X(30).
001690 01          W-NEUER-PARENT       PIC 9(04).
001700
001710*--------------------------------------------------------------------*
001720* Arbeitsfelder Baumdruck (R1nn/R2nn/R3nn/R4nn)
001730*--------------------------------------------------------------------*
001740**          ---> W-OBS-STAPEL: der Druckstapel, siehe Programmbe-
001750**          ---> schreibung oben ("Warum ein eigener Druckstapel")
001760 01          W-OBS-STAPEL.
001770     05      OS-EINTRAG           OCCURS 2000 TIMES
001780                                  INDEXED BY OS-X.
001790**          ---> OS-KNOTEN-IDX: welcher Knoten noch zu drucken ist
001800         10  OS-KNOTEN-IDX        PIC 9(04).
001810**          ---> OS-PREFIX/OS-PREFIX-LEN: die Einrueckung (Box-Drawing-
001820**          ---> Zeichen), die diesem Knoten beim Drucken vorangeht
001830         10  OS-PREFIX            PIC X(60).
001840         10  OS-PREFIX-LEN        PIC S9(04) COMP.
001850     05      FILLER               PIC X(01).
001860**          ---> W-OBS-STAPEL-ANZ: Fuellstand des Druckstapels, steuert
001870**          ---> die Schleife in R100-BAUM-AUSGEBEN
001880 01          W-OBS-STAPEL-ANZ     PIC S9(04) COMP VALUE ZERO.
001890
001900**          ---> W-DRUCK-PREFIX/-LEN: vom Stapel geholter Prefix des
001910**          ---> gerade in R200 abgearbeiteten Knotens
001920 01          W-DRUCK-PREFIX       PIC X(60).
001930 01          W-DRUCK-PREFIX-LEN   PIC S9(04) COMP.
001940
001950**          ---> W-KIND-LISTE: Kinder des aktuell gedruckten Knotens,
001960**          ---> eingesammelt von R300 vor dem Zurueckpushen in R400
001970 01          W-KIND-LISTE.
001980     05      W-KIND-EINTRAG       OCCURS 500 TIMES
001990                                  PIC 9(04).
002000     05      FILLER               PIC X(01).
002010 01          W-KIND-ANZ           PIC S9(04) COMP.
002020**          ---> C9-KIND-LAUF: Laufindex durch die FIRST-CHILD/NEXT-SIB-
002030**          ---> Verkettung in R300-KINDER-SAMMELN
002040 01          C9-KIND-LAUF         PIC 9(04).
002050
002060**          ---> W-KIND-BASIS/-LEN: Prefix-Basis fuer die Kinder des
002070**          ---> aktuellen Knotens (eigener Prefix plus "|  "-Einzug)
002080 01          W-KIND-BASIS         PIC X(60).
002090 01          W-KIND-BASIS-LEN     PIC S9(04) COMP.
002100
002110**          ---> W-PUSH-*: Uebergabe an R110-STAPEL-PUSH; W-PUSH-
002120**          ---> KONNEKTOR unterscheidet letztes Kind ("\- ") von den
002130**          ---> uebrigen ("+- "), wie im Box-Drawing-Stil dieses Hauses
002140 01          W-PUSH-IDX           PIC 9(04).
002150 01          W-PUSH-PREFIX        PIC X(60).
002160 01          W-PUSH-PREFIX-LEN    PIC S9(04) COMP.
002170 01          W-PUSH-KONNEKTOR     PIC X(03).
002180
002190**          ---> W-NAME-FELD/-LEN: Arbeitskopie des Knotennamens fuer
002200**          ---> die Laengenermittlung in R220 (wegtrimmen der Blanks)
002210 01          W-NAME-FELD          PIC X(30).
002220 01          W-NAME-LEN           PIC S9(04) COMP.
002230
002240**          ---> W-ZEIT-TAG/-LEN: optionaler Zeitstempel-Anhang einer
002250**          ---> Baumzeile, nur gefuellt, wenn CLG-ZEIT-VORHANDEN (C4-I1)
002260 01          W-ZEIT-TAG           PIC X(15) VALUE SPACES.
002270 01          W-ZEIT-TAG-LEN       PIC S9(04) COMP VALUE ZERO.
002280
002290**          ---> D-ZEIT-ANZEIGE: numerisch editierte Sicht des
002300**          ---> Zeitstempels fuer die Ausgabe in W-ZEIT-TAG
002310 01          D-ZEIT-ANZEIGE.
002320     05      D-ZEIT-EDIT          PIC -9(09).
002330 01          D-ZEIT-ANZEIGE-X     REDEFINES D-ZEIT-ANZEIGE
002340                                  PIC X(10).
002350
002360**          ---> ZEILE: die fertige Druckzeile, 132 Byte Druckerbreite
002370 01          ZEILE                PIC X(132) VALUE SPACES.
002380**          ---> historische Kurzsicht, als die Baumzeile noch auf
002390**          ---> 80-Byte-Bildschirmbreite begrenzt war
002400 01          ZEILE-ALT REDEFINES ZEILE.
002410     05      ZEILE-ALT-TEXT       PIC X(80).
002420     05      FILLER               PIC X(52).
002430
002440*--------------------------------------------------------------------*
002450* Uebergabe von/an CLGTREE0O -- identisch zur Deklaration dort
002460*--------------------------------------------------------------------*
002470 01          LINK-REC-KNOTEN.
002480     05      LK-HDR.
002490**          ---> LK-OP: Eingabe - welche der vier Operationen diesmal
002500**          ---> auszufuehren ist; steuert die Weiche in A100
002510         10  LK-OP                PIC X(04).
002520             88 LK-OP-INIT                  VALUE "INIT".
002530             88 LK-OP-PUSH                  VALUE "PUSH".
002540             88 LK-OP-POP                   VALUE "POP ".
002550             88 LK-OP-REND                  VALUE "REND".
002560**          ---> LK-RC: Ausgabe - 9999 nur bei unbekanntem LK-OP, sonst
002570**          ---> immer Null (die einzelnen Operationen melden keine
002580**          ---> eigenen Fehlercodes zurueck)
002590         10  LK-RC                PIC S9(04) COMP.
002600     05      LK-DATEN.
002610**          ---> LK-ELEMENT-NAME: Eingabe bei PUSH - der neue Knotenname
002620         10  LK-ELEMENT-NAME      PIC X(30).
002630**          ---> LK-HAT-KINDER: Ausgabe bei REND - "N", wenn die Wurzel
002640**          ---> keine Kinder hat (leerer Baum, nichts zu drucken)
002650         10  LK-HAT-KINDER        PIC X.
002660             88 LK-KEINE-KINDER             VALUE "N".
002670         10  FILLER               PIC X(01).
002680
002690 PROCEDURE DIVISION USING LINK-REC-KNOTEN.
002700******************************************************************
002710* Steuerungs-Section                                               *
002720* Reine Weiche auf LK-OP, keine eigene Vorlauf/Nachlauf-Logik --   *
002730* die Knotentabelle bleibt zwischen den Aufrufen stehen (siehe     *
002740* Programmbeschreibung), es gibt also nichts vorzubereiten.        *
002750******************************************************************
002760*--------------------------------------------------------------*
002770* A100 ist die einzige Section, die von aussen (CLGTREE0O) je
002780* direkt angesprochen wird -- alles Weitere laeuft intern ueber
002790* PERFORM, nie wieder ueber CALL/ENTER TAL in diesem Modul.
002800*--------------------------------------------------------------*
002810 A100-STEUERUNG SECTION.
002820 A100-00.
002830**  ---> Rueckgabecode vorab auf "kein Fehler" setzen; nur der
002840**  ---> WHEN-OTHER-Zweig unten setzt ihn auf 9999
002850     MOVE ZERO TO LK-RC
002860
002870**  ---> vier moegliche Operationen, WHEN OTHER faengt einen falsch
002880**  ---> geschriebenen LK-OP aus CLGTREE0O ab (sollte nicht vorkommen)
002890     EVALUATE TRUE
002900        WHEN LK-OP-INIT
002910           PERFORM B100-INIT
002920        WHEN LK-OP-PUSH
002930           PERFORM B200-PUSH
002940        WHEN LK-OP-POP
002950           PERFORM B300-POP
002960        WHEN LK-OP-REND
002970           PERFORM B400-RENDER
002980        WHEN OTHER
002990           MOVE 9999 TO LK-RC
003000     END-EVALUATE
003010
003020     EXIT PROGRAM
003030     .
003040 A100-99.
003050     EXIT.
003060
003070******************************************************************
003080* INIT: anonymen Wurzelknoten anlegen (Tabelleneintrag 1)
003090******************************************************************
003100 B100-INIT SECTION.
003110 B100-00.
003120**  ---> die Wurzel wird nicht ueber C100-KNOTEN-ANLEGEN erzeugt, da sie
003130**  ---> als einzige keinen Elter hat und immer auf Index 1 liegen muss
003140**  ---> die Wurzel erhaelt immer Index 1; CLG-WURZEL-IDX ist zwar
003150**  ---> in CLGNODEC als Variable gefuehrt, aendert sich aber nie
003160     MOVE 1 TO CLG-KNOTEN-ANZ
003170     MOVE 1 TO CLG-WURZEL-IDX
003180     MOVE 1 TO CLG-AKTUELLER-KNOTEN
003190
003200     MOVE "?UNKNOWN?"         TO CLG-KN-NAME (1)
003210     MOVE ZERO                TO CLG-KN-PARENT-IDX (1)
003220     MOVE ZERO                TO CLG-KN-FIRST-CHILD-IDX (1)
003230     MOVE ZERO                TO CLG-KN-LAST-CHILD-IDX (1)
003240     MOVE ZERO                TO CLG-KN-NEXT-SIB-IDX (1)
003250     MOVE ZERO                TO CLG-KN-DEPTH (1)
003260     SET CLG-ZEIT-FEHLT (1)   TO TRUE
003270     .
003280 B100-99.
003290     EXIT.
003300
003310******************************************************************
003320* PUSH: neuen Knoten als letztes Kind des aktuellen Knotens
003330* anlegen und hinabsteigen
003340******************************************************************
003350**  ---> PUSH ist die einzige Operation, die den aktuellen Knoten
003360**  ---> tatsaechlich verschiebt -- POP macht das auch, aber erst
003370**  ---> nachdem C300 im Fehlerfall die Kette ergaenzt hat
003380 B200-PUSH SECTION.
003390 B200-00.
003400**  ---> Uebergabefelder fuer C100-KNOTEN-ANLEGEN befuellen
003410     MOVE LK-ELEMENT-NAME       TO W-NEUER-NAME
003420     MOVE CLG-AKTUELLER-KNOTEN  TO W-NEUER-PARENT
003430**  ---> zuerst die Tabellenzeile anlegen, dann in die Kindkette des
003440**  ---> Elters einhaengen, dann selbst zum aktuellen Knoten werden
003450     PERFORM C100-KNOTEN-ANLEGEN
003460     PERFORM C200-ALS-KIND-ANHAENGEN
003470     MOVE C4-I1 TO CLG-AKTUELLER-KNOTEN
003480     .
003490 B200-99.
003500     EXIT.
003510
003520******************************************************************
003530* Eine neue Zeile der Knotentabelle belegen; C4-I1 liefert den
003540* neu belegten Index zurueck
003550******************************************************************
003560*--------------------------------------------------------------*
003570* Gemeinsame Anlegeroutine fuer PUSH (B200) und fuer den
003580* defensiven anonymen Elter in POP (C300) -- beide Aufrufer
003590* fuellen vorher W-NEUER-NAME/W-NEUER-PARENT und holen sich
003600* danach den neuen Index aus C4-I1.
003610*--------------------------------------------------------------*
003620 C100-KNOTEN-ANLEGEN SECTION.
003630 C100-00.
003640**  ---> naechste freie Tabellenzeile belegen und mit den Stamm-
003650**  ---> daten des neuen Knotens fuellen
003660     ADD 1 TO CLG-KNOTEN-ANZ
003670     MOVE CLG-KNOTEN-ANZ          TO C4-I1
003680     MOVE W-NEUER-NAME            TO CLG-KN-NAME (C4-I1)
003690     MOVE W-NEUER-PARENT          TO CLG-KN-PARENT-IDX (C4-I1)
003700     MOVE ZERO                    TO CLG-KN-FIRST-CHILD-IDX (C4-I1)
003710     MOVE ZERO                    TO CLG-KN-LAST-CHILD-IDX (C4-I1)
003720     MOVE ZERO                    TO CLG-KN-NEXT-SIB-IDX (C4-I1)
003730     SET CLG-ZEIT-FEHLT (C4-I1)   TO TRUE
003740
003750**  ---> Tiefe des neuen Knotens: Wurzel (Parent = Null) bekommt 0,
003760**  ---> sonst Tiefe des Elters plus 1 (seit B.02.00, noch ohne
003770**  ---> eigenen Verbraucher -- siehe Aenderungslog oben)
003780     IF W-NEUER-PARENT = ZERO
003790        MOVE ZERO TO CLG-KN-DEPTH (C4-I1)
003800     ELSE
003810        COMPUTE CLG-KN-DEPTH (C4-I1) =
003820                CLG-KN-DEPTH (W-NEUER-PARENT) + 1
003830     END-IF
003840     .
003850 C100-99.
003860     EXIT.
003870
003880******************************************************************
003890* Knoten C4-I1 (bereits angelegt) als letztes Kind von
003900* W-NEUER-PARENT in die Kindkette einhaengen
003910******************************************************************
003920 C200-ALS-KIND-ANHAENGEN SECTION.
003930 C200-00.
003940**  ---> erstes Kind dieses Elters: FIRST-CHILD direkt setzen; sonst
003950**  ---> hinter das bisher letzte Kind in der NEXT-SIB-Kette einhaengen
003960**  ---> Anhaengen ans Ende der Kindkette des Elters
003970     IF CLG-KN-FIRST-CHILD-IDX (W-NEUER-PARENT) = ZERO
003980        MOVE C4-I1 TO CLG-KN-FIRST-CHILD-IDX (W-NEUER-PARENT)
003990     ELSE
004000        MOVE C4-I1
004010          TO CLG-KN-NEXT-SIB-IDX
004020               (CLG-KN-LAST-CHILD-IDX (W-NEUER-PARENT))
004030     END-IF
004040     MOVE C4-I1 TO CLG-KN-LAST-CHILD-IDX (W-NEUER-PARENT)
004050     .
004060 C200-99.
004070     EXIT.
004080
004090******************************************************************
004100* POP: zum Elter des aktuellen Knotens aufsteigen; ohne Elter wird
004110* defensiv ein anonymer Elter angelegt (sollte bei korrekt
004120* geschachtelten IN/OUT nicht vorkommen)
004130******************************************************************
004140 B300-POP SECTION.
004150 B300-00.
004160**  ---> der aktuelle Knoten hat keinen Elter (koennte nur bei einem
004170**  ---> POP ohne vorheriges PUSH auftreten, siehe Fehlerbericht 203
004180**  ---> im Aenderungslog oben) -- Absicherung statt Programmabbruch
004190     IF CLG-KN-PARENT-IDX (CLG-AKTUELLER-KNOTEN) = ZERO
004200        PERFORM C300-ANONYMEN-PARENT-ANLEGEN
004210     END-IF
004220
004230**  ---> jetzt steht der Elter-Index sicher ungleich Null
004240     MOVE CLG-KN-PARENT-IDX (CLG-AKTUELLER-KNOTEN)
004250       TO CLG-AKTUELLER-KNOTEN
004260     .
004270 B300-99.
004280     EXIT.
004290
004300 C300-ANONYMEN-PARENT-ANLEGEN SECTION.
004310 C300-00.
004320**  ---> derselbe anonyme Name wie beim Wurzelknoten in B100-INIT
004330     MOVE "?UNKNOWN?" TO W-NEUER-NAME
004340     MOVE ZERO         TO W-NEUER-PARENT
004350     PERFORM C100-KNOTEN-ANLEGEN
004360**  ---> C4-I1 ist der neue anonyme Knoten; er wird Elter des
004370**  ---> bisherigen aktuellen Knotens
004380     MOVE CLG-AKTUELLER-KNOTEN TO CLG-KN-FIRST-CHILD-IDX (C4-I1)
004390     MOVE CLG-AKTUELLER-KNOTEN TO CLG-KN-LAST-CHILD-IDX  (C4-I1)
004400     MOVE C4-I1 TO CLG-KN-PARENT-IDX (CLG-AKTUELLER-KNOTEN)
004410     .
004420 C300-99.
004430     EXIT.
004440
004450******************************************************************
004460* REND: Baum ab dem ersten Kind der Wurzel ausgeben (Tiefensuche,
004470* Praeordnung, iterativ ueber W-OBS-STAPEL statt Rekursion)
004480******************************************************************
004490 B400-RENDER SECTION.
004500 B400-00.
004510**  ---> B400 selbst ist nur ein Weiterleiter, die eigentliche
004520**  ---> Arbeit beginnt in R100
004530     PERFORM R100-BAUM-AUSGEBEN
004540     .
004550 B400-99.
004560     EXIT.
004570
004580 R100-BAUM-AUSGEBEN SECTION.
004590 R100-00.
004600     MOVE CLG-KN-FIRST-CHILD-IDX (CLG-WURZEL-IDX) TO C4-I1
004610
004620**  ---> leerer Baum: nichts zu drucken, LK-KEINE-KINDER an den
004630**  ---> Aufrufer melden und sofort zurueck
004640     IF C4-I1 = ZERO
004650        SET LK-KEINE-KINDER TO TRUE
004660        EXIT SECTION
004670     END-IF
004680
004690     MOVE "J" TO LK-HAT-KINDER
004700     MOVE ZERO TO W-OBS-STAPEL-ANZ
004710
004720**  ---> das erste Kind der Wurzel ohne Prefix auf den Druckstapel legen,
004730**  ---> von dort aus baut sich der Rest der Einrueckung in R400 auf
004740     MOVE C4-I1    TO W-PUSH-IDX
004750     MOVE SPACES   TO W-PUSH-PREFIX
004760     MOVE ZERO     TO W-PUSH-PREFIX-LEN
004770     PERFORM R110-STAPEL-PUSH
004780
004790**  ---> Schleife laeuft, bis der Druckstapel wieder leer ist -- siehe
004800**  ---> Programmbeschreibung ("Warum ein eigener Druckstapel")
004810     PERFORM R200-STAPEL-ABARBEITEN
004820        UNTIL W-OBS-STAPEL-ANZ = ZERO
004830     .
004840 R100-99.
004850     EXIT.
004860
004870 R110-STAPEL-PUSH SECTION.
004880 R110-00.
004890**  ---> neuen Eintrag oben auf den Druckstapel legen
004900     ADD 1 TO W-OBS-STAPEL-ANZ
004910     MOVE W-PUSH-IDX        TO OS-KNOTEN-IDX (W-OBS-STAPEL-ANZ)
004920     MOVE W-PUSH-PREFIX     TO OS-PREFIX     (W-OBS-STAPEL-ANZ)
004930     MOVE W-PUSH-PREFIX-LEN TO OS-PREFIX-LEN (W-OBS-STAPEL-ANZ)
004940     .
004950 R110-99.
004960     EXIT.
004970
004980******************************************************************
004990* Obersten Stapeleintrag drucken, seine Kinder in Druckreihenfolge
005000* wieder auf den Stapel legen (letztes Kind zuerst gepusht)
005010******************************************************************
005020 R200-STAPEL-ABARBEITEN SECTION.
005030 R200-00.
005040**  ---> obersten Eintrag vom Stapel nehmen
005050     MOVE OS-KNOTEN-IDX (W-OBS-STAPEL-ANZ) TO C4-I1
005060     MOVE OS-PREFIX     (W-OBS-STAPEL-ANZ) TO W-DRUCK-PREFIX
005070     MOVE OS-PREFIX-LEN (W-OBS-STAPEL-ANZ) TO W-DRUCK-PREFIX-LEN
005080     SUBTRACT 1 FROM W-OBS-STAPEL-ANZ
005090
005100     PERFORM R210-ZEILE-DRUCKEN
005110     PERFORM R300-KINDER-SAMMELN
005120
005130**  ---> nur falls dieser Knoten ueberhaupt Kinder hat: in umgekehrter
005140**  ---> Reihenfolge zurueckpushen (siehe R400-Banner)
005150     IF W-KIND-ANZ > ZERO
005160        PERFORM R400-KINDER-PUSHEN
005170           VARYING C4-I2 FROM W-KIND-ANZ BY -1
005180           UNTIL C4-I2 = ZERO
005190     END-IF
005200     .
005210 R200-99.
005220     EXIT.
005230
005240******************************************************************
005250* Eine Baumzeile aufbauen und ausgeben: PREFIX + NAME + TIME-TAG
005260* (TIME-TAG bleibt leer, solange kein Knoten je eine Zeit gesetzt
005270* bekommt -- siehe Programmbeschreibung)
005280******************************************************************
005290*--------------------------------------------------------------*
005300* Die vier STRING-Varianten weiter unten sind Absicht, kein
005310* Versehen: ein einziges STRING mit lauter optionalen Teilen
005320* waere kuerzer, aber dieser Compiler verlangt bei STRING eine
005330* feste Operandenliste, variable Teile gehen nur per IF-Kaskade.
005340*--------------------------------------------------------------*
005350 R210-ZEILE-DRUCKEN SECTION.
005360 R210-00.
005370     MOVE SPACES TO W-ZEIT-TAG
005380     MOVE ZERO   TO W-ZEIT-TAG-LEN
005390
005400**  ---> nur wenn fuer diesen Knoten je ein Zeitstempel gesetzt wurde
005410**  ---> (CLG-ZEIT-VORHANDEN) wird ueberhaupt ein TIME-TAG gebaut
005420     IF CLG-ZEIT-VORHANDEN (C4-I1)
005430        MOVE CLG-KN-ZEIT-N (C4-I1) TO D-ZEIT-EDIT
005440        STRING "  [" DELIMITED BY SIZE,
005450                D-ZEIT-ANZEIGE-X DELIMITED BY SIZE,
005460                "]"  DELIMITED BY SIZE
005470           INTO W-ZEIT-TAG
005480        MOVE 14 TO W-ZEIT-TAG-LEN
005490     END-IF
005500
005510     MOVE CLG-KN-NAME (C4-I1) TO W-NAME-FELD
005520     PERFORM R220-NAME-LAENGE
005530
005540     MOVE SPACES TO ZEILE
005550
005560**  ---> vier Faelle je nachdem, ob ein Prefix und/oder ein TIME-TAG
005570**  ---> vorhanden ist -- STRING kennt keine optionalen Operanden,
005580**  ---> daher die Fallunterscheidung hier statt in einem STRING
005590     IF W-DRUCK-PREFIX-LEN = ZERO
005600        IF W-ZEIT-TAG-LEN = ZERO
005610           STRING W-NAME-FELD (1:W-NAME-LEN) DELIMITED BY SIZE
005620              INTO ZEILE
005630        ELSE
005640           STRING W-NAME-FELD (1:W-NAME-LEN) DELIMITED BY SIZE,
005650                  W-ZEIT-TAG  (1:W-ZEIT-TAG-LEN) DELIMITED BY SIZE
005660              INTO ZEILE
005670        END-IF
005680     ELSE
005690        IF W-ZEIT-TAG-LEN = ZERO
005700           STRING W-DRUCK-PREFIX (1:W-DRUCK-PREFIX-LEN)
005710                     DELIMITED BY SIZE,
005720                  W-NAME-FELD (1:W-NAME-LEN) DELIMITED BY SIZE
005730              INTO ZEILE
005740        ELSE
005750           STRING W-DRUCK-PREFIX (1:W-DRUCK-PREFIX-LEN)
005760                     DELIMITED BY SIZE,
005770                  W-NAME-FELD (1:W-NAME-LEN) DELIMITED BY SIZE,
005780                  W-ZEIT-TAG  (1:W-ZEIT-TAG-LEN) DELIMITED BY SIZE
005790              INTO ZEILE
005800        END-IF
005810     END-IF
005820
005830     DISPLAY ZEILE
005840     .
005850 R210-99.
005860     EXIT.
005870
005880******************************************************************
005890* Laenge des Knotennamens ohne Endblanks ermitteln (Rueckwaerts-
005900* Scan, analog zu den Laengenermittlungen in CLGTREE0O/CLGFILE0M)
005910******************************************************************
005920 R220-NAME-LAENGE SECTION.
005930 R220-00.
005940     MOVE 30 TO C4-PTR
005950     PERFORM R230-NAME-SCHRITT
005960        VARYING C4-PTR FROM 30 BY -1
005970        UNTIL C4-PTR = ZERO
005980           OR W-NAME-FELD (C4-PTR:1) NOT = SPACE
005990
006000**  ---> Name ganz aus Blanks (sollte nicht vorkommen): trotzdem
006010**  ---> wenigstens ein Byte ausgeben, statt eine Laenge Null an STRING
006020**  ---> zu uebergeben
006030     IF C4-PTR = ZERO
006040        MOVE 1 TO W-NAME-LEN
006050     ELSE
006060        MOVE C4-PTR TO W-NAME-LEN
006070     END-IF
006080     .
006090 R220-99.
006100     EXIT.
006110
006120**  ---> R230: reiner Schleifenkoerper, die Pruefung steht in der
006130**  ---> UNTIL-Klausel von R220 oben
006140 R230-NAME-SCHRITT SECTION.
006150 R230-00.
006160     CONTINUE
006170     .
006180 R230-99.
006190     EXIT.
006200
006210******************************************************************
006220* Kinder des gerade gedruckten Knotens einsammeln (Reihenfolge
006230* der Kindverkettung = Einfuegereihenfolge)
006240******************************************************************
006250**  ---> dieser Abschnitt baut keine Zeile auf, er sammelt nur die
006260**  ---> Rohdaten (Indizes), die Druckentscheidung faellt erst in R400
006270 R300-KINDER-SAMMELN SECTION.
006280 R300-00.
006290     MOVE ZERO TO W-KIND-ANZ
006300     MOVE SPACES TO W-KIND-BASIS
006310
006320**  ---> Prefix-Basis fuer die Kinder: eigener Prefix mit dem letzten
006330**  ---> Konnektor gegen "|  " ausgetauscht (durchgehende Linie statt
006340**  ---> Abzweigung), wie im Box-Drawing-Stil dieses Hauses ueblich
006350     IF W-DRUCK-PREFIX-LEN = ZERO
006360        MOVE ZERO TO W-KIND-BASIS-LEN
006370     ELSE
006380        MOVE W-DRUCK-PREFIX (1:W-DRUCK-PREFIX-LEN)
006390          TO W-KIND-BASIS (1:W-DRUCK-PREFIX-LEN)
006400        MOVE "|  " TO W-KIND-BASIS (W-DRUCK-PREFIX-LEN - 2:3)
006410        MOVE W-DRUCK-PREFIX-LEN TO W-KIND-BASIS-LEN
006420     END-IF
006430
006440**  ---> die Kindliste selbst ueber FIRST-CHILD/NEXT-SIB ablaufen
006450     MOVE CLG-KN-FIRST-CHILD-IDX (C4-I1) TO C9-KIND-LAUF
006460     PERFORM R310-KIND-ANHAENGEN
006470        UNTIL C9-KIND-LAUF = ZERO
006480     .
006490 R300-99.
006500     EXIT.
006510
006520 R310-KIND-ANHAENGEN SECTION.
006530 R310-00.
006540**  ---> naechsten Kindindex an die Sammeltabelle anhaengen
006550     ADD 1 TO W-KIND-ANZ
006560     MOVE C9-KIND-LAUF TO W-KIND-EINTRAG (W-KIND-ANZ)
006570     MOVE CLG-KN-NEXT-SIB-IDX (C9-KIND-LAUF) TO C9-KIND-LAUF
006580     .
006590 R310-99.
006600     EXIT.
006610
006620******************************************************************
006630* Kinder in umgekehrter Reihenfolge auf den Druckstapel legen,
006640* damit beim Abarbeiten das erste Kind zuerst wieder oben liegt;
006650* PREFIX_SUB "+- " fuer alle bis auf das letzte, PREFIX_LAST "\- "
006660* fuer das letzte Kind
006670******************************************************************
006680**  ---> wird fuer jedes Kind einzeln durchlaufen (siehe VARYING in
006690**  ---> R200), daher kein expliziter Schleifenkopf hier im Abschnitt
006700 R400-KINDER-PUSHEN SECTION.
006710 R400-00.
006720**  ---> welches Kind wird diesmal (rueckwaerts durchlaufen) gepusht
006730     MOVE W-KIND-EINTRAG (C4-I2) TO W-PUSH-IDX
006740
006750**  ---> letztes Kind der Liste bekommt den abschliessenden Konnektor,
006760**  ---> alle anderen den fortlaufenden (Box-Drawing-Konvention)
006770     IF C4-I2 = W-KIND-ANZ
006780        MOVE "\- " TO W-PUSH-KONNEKTOR
006790     ELSE
006800        MOVE "+- " TO W-PUSH-KONNEKTOR
006810     END-IF
006820
006830     MOVE SPACES TO W-PUSH-PREFIX
006840     IF W-KIND-BASIS-LEN = ZERO
006850        MOVE W-PUSH-KONNEKTOR TO W-PUSH-PREFIX (1:3)
006860     ELSE
006870        MOVE W-KIND-BASIS (1:W-KIND-BASIS-LEN)
006880          TO W-PUSH-PREFIX (1:W-KIND-BASIS-LEN)
006890        MOVE W-PUSH-KONNEKTOR
006900          TO W-PUSH-PREFIX (W-KIND-BASIS-LEN + 1:3)
006910     END-IF
006920     COMPUTE W-PUSH-PREFIX-LEN = W-KIND-BASIS-LEN + 3
006930
006940     PERFORM R110-STAPEL-PUSH
006950     .
006960 R400-99.
006970     EXIT.
