000100*--------------------------------------------------------------------*
000110* Compiler-Direktiven wie im Hauptlauf CLGTREE0O; dieses Modul ist    *
000120* selbst kein eigenstaendiges Programm fuer den Operator, sondern     *
000130* wird per CALL aus CLGTREE0O angestossen und mit ihm gebunden.       *
000140*--------------------------------------------------------------------*
000150?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000160?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000170?SEARCH  =TALLIB
000180?SEARCH  =ASC2EBC
000190?SEARCH  =EBC2ASC
000200?NOLMAP, SYMBOLS, INSPECT
000210?SAVE ALL
000220?SAVEABEND
000230?LINES 66
000240?CHECK 3
000250
000260 IDENTIFICATION DIVISION.
000270
000280 PROGRAM-ID.       CLGFILE0M.
000290 AUTHOR.           R. PAULUS.
000300 INSTALLATION.     RECHENZENTRUM - ANWENDUNGSENTWICKLUNG BATCH.
000310 DATE-WRITTEN.     1991-03-25.
000320 DATE-COMPILED.
000330 SECURITY.         NUR FUER INTERNEN GEBRAUCH - KEINE WEITERGABE.
000340
000350*****************************************************************
000360* Letzte Aenderung :: 2003-05-20
000370* Letzte Version   :: C.00.00
000380* Kurzbeschreibung :: Ermittlung der Chronolog-Kandidatendateien
000390*                     fuer CLGTREE0O, aufsteigend nach Aender-
000400*                     ungszeit sortiert
000410* Auftrag          :: CLGTREE-2 CLGTREE-5
000420*                     12345678901234567890
000430* Aenderungen (Version und Datum in Variable K-VERS-STAND aendern)
000440*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
000450*----------------------------------------------------------------*
000460* Vers. | Datum    | von | Kommentar                             *
000470*-------|----------|-----|---------------------------------------*
000480*A.00.00|1991-03-25| rp  | Neuerstellung - aus CLGTREE0O heraus-  *
000490*       |          |     | gezogen (Dateiermittlung)              *
000500*A.00.01|1991-04-02| rp  | Verzeichnis-Rekursion ueber Pfadkeller *
000510*       |          |     | statt rekursivem CALL (nicht verfuegbar)*
000520*A.01.00|1993-10-11| rp  | Praefixpruefung "chronolog" hierher     *
000530*       |          |     | verlegt (war vorher im Hauptlauf)       *
000540*B.00.00|1997-06-30| kl  | Sortierung: Einfuegesortierung statt    *
000550*       |          |     | einfachem Tauschverfahren (Performance) *
000560*B.01.00|1998-11-16| kl  | JAHRTAUSENDWECHSEL: NA-ZEIT-X/CLG-DT-   *
000570*       |          |     | ZEIT-X jetzt 8-stellig (JJJJMMTTHHMISS) *
000580*       |          |     | statt bisher 6-stellig mit 2-stell. Jahr*
000590*B.02.00|1999-02-01| kl  | Nachtest Jahrtausendwechsel: Sortierung *
000600*       |          |     | ueber Jahreswechsel 1999/2000 geprueft  *
000610*C.00.00|2003-05-20| ts  | Pfadlaenge fuer FILE_GETINFOLISTBYNAME_ *
000620*       |          |     | jetzt per Rueckwaerts-Scan (U300) statt*
000630*       |          |     | fest 80 Byte ermittelt (vgl. CLGTREE-6) *
000640*----------------------------------------------------------------*
000650*
000660* Programmbeschreibung
000670* --------------------
000680* CLGFILE0M bekommt von CLGTREE0O eine Liste von Datei- und
000690* Verzeichnisargumenten uebergeben. Verzeichnisse werden iterativ
000700* ueber einen Pfadkeller (CLG-PFAD-STAPEL) expandiert, da dieser
000710* Compiler keine rekursiven CALLs kennt. Jede gefundene regulaere
000720* Datei, deren Name (ohne Pfadanteil) mit "chronolog" beginnt, wird
000730* in die Kandidatentabelle aufgenommen. Am Ende wird die Tabelle
000740* aufsteigend nach der Betriebssystem-Aenderungszeit sortiert und
000750* an CLGTREE0O zurueckgegeben.
000760*
000770* Aufbauplan dieses Moduls (siehe Abschnittsbanner weiter unten):
000780*   A100  - Steuerung: Vorlauf, Verarbeitung, Ende
000790*   B000  - Vorlauf: Argumente aus LINK-REC auf den Pfadkeller legen
000800*   B100  - Verarbeitung: Keller leeren, Verzeichnisse expandieren,
000810*           Dateien gegen die Auswahlregel pruefen, sortieren
000820*   B090  - Ende: sortiertes Ergebnis in den LINK-REC uebertragen
000830*   C1nn/C2nn/C3nn - Unterschritte der Verarbeitung
000840*   S1nn  - Einfuegesortierung der Kandidatentabelle
000850*   U2nn/U3nn - Allzweck-Hilfsroutinen (Basisname, Laenge)
000860*
000870* Warum ein Pfadkeller und kein rekursiver CALL
000880* -----------------------------------------------
000890* Ein Verzeichnis kann beliebig viele Unterverzeichnisse enthalten,
000900* die COBOL-Syntax kennt aber keine echte Rekursion auf diesem
000910* Compiler (siehe auch Vermerk bei CLG-PFAD-STAPEL in CLGFILEC). Jeder
000920* gefundene Verzeichniseintrag wird deshalb einfach oben auf denselben
000930* Keller gelegt, aus dem C100-PFAD-VERARBEITEN ohnehin schon seine
000940* Arbeitsliste bezieht - die Schleife in B100 laeuft so lange, bis der
000950* Keller leer ist, egal wie tief die Verzeichnisstruktur tatsaechlich
000960* verschachtelt war.
000970*
000980******************************************************************
000990
001000 ENVIRONMENT DIVISION.
001010
001020 CONFIGURATION SECTION.
001030*--------------------------------------------------------------------*
001040* SPECIAL-NAMES: nur die Zeichenklasse fuer druckbare Bytes, wie im   *
001050* Hauptlauf. Dieses Modul hat keine eigene Operator-Schnittstelle     *
001060* (kein SWITCH-n), es wird ausschliesslich per CALL angestossen.     *
001070*--------------------------------------------------------------------*
001080 SPECIAL-NAMES.
001090     CLASS ALPHNUM IS "0123456789"
001100                      "abcdefghijklmnopqrstuvwxyz"
001110                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
001120                      " .,;-_!/=*+".
001130
001140 INPUT-OUTPUT SECTION.
001150*--------------------------------------------------------------------*
001160* FILE-CONTROL bleibt leer: dieses Modul liest keine eigenen         *
001170* Dateien, es erfragt Verzeichnis- und Dateiinformationen            *
001180* ausschliesslich ueber die nativen TAL-Aufrufe weiter unten.        *
001190*--------------------------------------------------------------------*
001200 FILE-CONTROL.
001210
001220 DATA DIVISION.
001230 FILE SECTION.
001240
001250 WORKING-STORAGE SECTION.
001260*--------------------------------------------------------------------*
001270* Comp-Felder: Praefix Cn mit n = Anzahl Digits
001280*--------------------------------------------------------------------*
001290 01          COMP-FELDER.
001300**          ---> C4-I1: Haupt-Tabellenindex, je nach Abschnitt ueber
001310**          ---> die Verzeichnistabelle, die Kandidatentabelle oder
001320**          ---> die Sortierung
001330     05      C4-I1               PIC S9(04) COMP.
001340**          ---> C4-I2: zweite Indexebene (Sortier-Einfuegeposition)
001350     05      C4-I2               PIC S9(04) COMP.
001360**          ---> C4-LEN: Arbeitsvariable der Laengenermittlung U300
001370     05      C4-LEN               PIC S9(04) COMP.
001380**          ---> C4-PTR: Arbeitsvariable der Basisnamensuche U200
001390     05      C4-PTR              PIC S9(04) COMP.
001400
001410**          ---> C4-X: Traegerfeld fuer den LOW-VALUE-Trick, siehe
001420**          ---> C4-NUM weiter unten; derselbe Kniff wie im Hauptlauf
001430     05      C4-X.
001440      10                         PIC X VALUE LOW-VALUE.
001450      10     C4-X2               PIC X.
001460**          ---> C4-NUM: numerische Sicht auf C4-X, LOW-VALUE-Trick
001470**          ---> wie im Hauptlauf und in CLGELM0M
001480     05      C4-NUM REDEFINES C4-X
001490                                 PIC S9(04) COMP.
001500
001510     05      FILLER              PIC X(01).
001520
001530*----------------------------------------------------------------*
001540* Conditional-Felder
001550*----------------------------------------------------------------*
001560 01          SCHALTER.
001570**          ---> PRG-STATUS: derzeit nur ein Platzhalter (immer OK) -
001580**          ---> dieses Modul bricht bislang nie selbst ab, es meldet
001590**          ---> "nicht gefunden" nur ueber LD-RC an den Aufrufer
001600     05      PRG-STATUS          PIC 9       VALUE ZERO.
001610          88 PRG-OK                          VALUE ZERO.
001620          88 PRG-ABBRUCH                     VALUE 2.
001630
001640     05      FILLER              PIC X(01).
001650
001660*--------------------------------------------------------------------*
001670* Pfad- und Dateikandidaten-Tabellen, Keller zur Verzeichnis-
001680* Expansion -- gemeinsame Feldkarte CLGFILEC
001690*--------------------------------------------------------------------*
001700     COPY    CLGFILEC OF "=CLGLIB".
001710
001720*--------------------------------------------------------------------*
001730* Schnittstelle zum Betriebssystem: Dateistatus/-art erfragen,
001740* Verzeichnis auflisten -- ueber ENTER TAL wie PROCESS_GETINFO_/
001750* USER_GETINFO_ in den SSF-Drivern, hier FILE_GETINFOLISTBYNAME_
001760* (Einzeldatei, wie in SSFEIN0M F100-FILE-INFO) bzw. deren
001770* Schwesterroutine FILE_GETINFOLIST_ (Wildcard/Verzeichnisinhalt)
001780*--------------------------------------------------------------------*
001790 01          NATIVER-AUFRUF.
001800**          ---> NA-PFAD: Eingabe an beide ENTER-TAL-Aufrufe, jeweils
001810**          ---> per Referenzmodifikation (1:NA-PFAD-LEN) uebergeben
001820     05      NA-PFAD             PIC X(80).
001830**          ---> NA-PFAD-LEN: getrimmte Laenge von NA-PFAD, aus U300
001840     05      NA-PFAD-LEN          PIC S9(04) COMP VALUE ZERO.
001850**          ---> NA-IST-VERZEICHNIS: Rueckgabe von FILE_GETINFOLISTBYNAME_,
001860**          ---> steuert die Weiche in C100 (Verzeichnis vs. Datei)
001870     05      NA-IST-VERZEICHNIS  PIC X      VALUE "N".
001880          88 NA-VERZEICHNIS                 VALUE "J".
001890**          ---> NA-GEFUNDEN: Rueckgabe - Pfad existiert ueberhaupt
001900**          ---> (ein Argument kann zwischenzeitlich geloescht worden
001910**          ---> sein, oder schlicht ein Schreibfehler in CLGPARM sein)
001920     05      NA-GEFUNDEN         PIC X      VALUE "J".
001930          88 NA-NICHT-GEFUNDEN               VALUE "N".
001940**          ---> NA-ZEIT-X/NA-ZEIT-N: letzte Aenderungszeit der Datei,
001950**          ---> seit B.01.00 achtstellig (JJJJMMTTHHMISS)
001960     05      NA-ZEIT-X           PIC X(08)  VALUE LOW-VALUE.
001970     05      NA-ZEIT-N REDEFINES NA-ZEIT-X
001980                                 PIC S9(18) COMP.
001990**          ---> NA-FEHLER-ITEM: welches Parameter-Item den Fehler
002000**          ---> ausgeloest hat, analog T-ERROR-ITEM in SSFEIN0M
002010     05      NA-FEHLER-ITEM       PIC S9(04) COMP VALUE ZERO.
002020**          ---> NA-FEHLER: der GIVING-Rueckgabecode des ENTER TAL
002030**          ---> selbst (0 = Aufruf erfolgreich durchgefuehrt)
002040     05      NA-FEHLER           PIC S9(04) COMP VALUE ZERO.
002050**          ---> NA-ANZ-EINTRAEGE/NA-EINTRAG-TABELLE: Rueckgabe von
002060**          ---> FILE_GETINFOLIST_, ein Eintrag je Verzeichnisinhalt
002070     05      NA-ANZ-EINTRAEGE    PIC S9(04) COMP VALUE ZERO.
002080     05      NA-EINTRAG-TABELLE  OCCURS 200 TIMES
002090                                 PIC X(80).
002100     05      FILLER              PIC X(01).
002110
002120*--------------------------------------------------------------------*
002130* Arbeitsfelder fuer Praefixpruefung, Laengenermittlung und Sortierung
002140*--------------------------------------------------------------------*
002150**          ---> W-PFAD-FELD: Eingabefeld der Basisnamensuche U200
002160**          ---> W-PFAD-FELD: Arbeitskopie des Pfades, ausschliesslich
002170**          ---> fuer die Basisnamensuche in U200, nicht fuer ENTER TAL
002180 01          W-PFAD-FELD          PIC X(80) VALUE SPACES.
002190**          ---> W-BASIS-START: Ergebnis von U200 (erste Position
002200**          ---> nach dem letzten "/" im Pfad)
002210 01          W-BASIS-START        PIC S9(04) COMP VALUE ZERO.
002220**          ---> W-ERMITTELTE-LAENGE: Ergebnis der U300-Routine
002230 01          W-ERMITTELTE-LAENGE  PIC S9(04) COMP VALUE ZERO.
002240
002250**          ---> W-SORT-PUFFER: Zwischenspeicher eines Tabellen-
002260**          ---> eintrags waehrend der Einfuegesortierung in S110/S120
002270 01          W-SORT-PUFFER.
002280     05      W-SORT-PFAD          PIC X(80).
002290     05      W-SORT-ZEIT-X        PIC X(08).
002300**          ---> W-SORT-ZEIT-N: numerische Sicht auf den Zeitstempel
002310**          ---> im Puffer, fuer den Groessenvergleich in S110
002320     05      W-SORT-ZEIT-N        REDEFINES W-SORT-ZEIT-X
002330                                  PIC S9(18) COMP.
002340     05      FILLER               PIC X(02).
002350
002360*--------------------------------------------------------------------*
002370* Uebergabe von/an CLGTREE0O -- identisch zur Deklaration dort
002380*--------------------------------------------------------------------*
002390 01          LINK-REC-DATEI.
002400     05      LD-HDR.
002410**          ---> LD-ARGZAHL: Eingabe - Anzahl Argumente aus CLGPARM
002420         10  LD-ARGZAHL          PIC S9(04) COMP.
002430**          ---> LD-RC: Ausgabe - derzeit immer Null (siehe PRG-STATUS
002440**          ---> oben); Feld bleibt aus Kompatibilitaet zum Hauptlauf
002450         10  LD-RC                PIC S9(04) COMP.
002460     05      LD-DATEN.
002470**          ---> LD-ARG-PFAD: Eingabe - die Argumentpfade selbst
002480         10  LD-ARG-PFAD          OCCURS 300 TIMES
002490                                  PIC X(80).
002500**          ---> LD-ERG-ANZ/LD-ERG-PFAD: Ausgabe - die ermittelten
002510**          ---> Chronolog-Dateien, bereits sortiert (siehe B090-ENDE)
002520         10  LD-ERG-ANZ           PIC S9(04) COMP.
002530         10  LD-ERG-PFAD          OCCURS 500 TIMES
002540                                  PIC X(80).
002550         10  FILLER               PIC X(01).
002560
002570 PROCEDURE DIVISION USING LINK-REC-DATEI.
002580******************************************************************
002590* Steuerungs-Section                                               *
002600* Drei Phasen wie im Hauptlauf: Vorlauf (Keller fuellen),          *
002610* Verarbeitung (Keller leeren, sortieren), Ende (Ergebnis          *
002620* uebertragen). EXIT PROGRAM statt STOP RUN, da dies ein CALLtes   *
002630* Untermodul ist und die Kontrolle an CLGTREE0O zurueckgeben muss. *
002640******************************************************************
002650**  ---> dieselbe Dreiteilung wie CLGTREE0O und CLGELM0M, aus
002660**  ---> Gewohnheit dieses Hauses so gehalten (siehe dort)
002670*--------------------------------------------------------------*
002680* A100 ist die einzige Section, die von aussen (CLGTREE0O) je
002690* direkt angesprochen wird; alles Weitere laeuft ueber PERFORM.
002700*--------------------------------------------------------------*
002710 A100-STEUERUNG SECTION.
002720 A100-00.
002730     PERFORM B000-VORLAUF
002740     PERFORM B100-VERARBEITUNG
002750     PERFORM B090-ENDE
002760     EXIT PROGRAM
002770     .
002780 A100-99.
002790     EXIT.
002800
002810******************************************************************
002820* Vorlauf: Argumente aus LINK-REC auf den Pfadkeller legen         *
002830* Status und beide Tabellen werden bei jedem Aufruf neu auf Null  *
002840* gesetzt - das Modul haelt zwischen zwei CALLs keinen Zustand.   *
002850******************************************************************
002860 B000-VORLAUF SECTION.
002870 B000-00.
002880**  ---> Zustand bei jedem Aufruf neu aufsetzen, siehe Programm-
002890**  ---> beschreibung (kein Zustand zwischen zwei CALLs)
002900     MOVE ZERO TO LD-RC
002910     MOVE ZERO TO CLG-DATEI-ANZ
002920     MOVE ZERO TO CLG-PFAD-STAPEL-ANZ
002930
002940**  ---> jedes Argument einmal auf den Keller legen, der Keller
002950**  ---> wird anschliessend in B100 iterativ wieder abgebaut
002960     PERFORM C010-ARG-UEBERNEHMEN
002970        VARYING C4-I1 FROM 1 BY 1
002980        UNTIL C4-I1 > LD-ARGZAHL
002990     .
003000 B000-99.
003010     EXIT.
003020
003030 C010-ARG-UEBERNEHMEN SECTION.
003040 C010-00.
003050**  ---> Kellergrenze beachten (CLG-PFAD-STAPEL, 300 Eintraege)
003060     IF CLG-PFAD-STAPEL-ANZ >= 300
003070        EXIT SECTION
003080     END-IF
003090     ADD 1 TO CLG-PFAD-STAPEL-ANZ
003100     MOVE LD-ARG-PFAD (C4-I1)
003110       TO CLG-PS-PFAD (CLG-PFAD-STAPEL-ANZ)
003120     .
003130 C010-99.
003140     EXIT.
003150
003160******************************************************************
003170* Verarbeitung: Pfadkeller leeren, Verzeichnisse expandieren,
003180* Dateien gegen die Auswahlregel pruefen, danach sortieren
003190******************************************************************
003200 B100-VERARBEITUNG SECTION.
003210 B100-00.
003220**  ---> solange noch etwas auf dem Keller liegt: jeweils den
003230**  ---> obersten Pfad abarbeiten (siehe C100); neue Verzeichnis-
003240**  ---> eintraege landen waehrenddessen wieder auf demselben Keller
003250     PERFORM C100-PFAD-VERARBEITEN
003260        UNTIL CLG-PFAD-STAPEL-ANZ = ZERO
003270
003280**  ---> Kandidatentabelle erst ganz am Ende sortieren, nicht schon
003290**  ---> waehrend des Sammelns (spart Umsortieren bei jedem Fund)
003300     PERFORM S100-SORTIEREN
003310     .
003320 B100-99.
003330     EXIT.
003340
003350*--------------------------------------------------------------*
003360* Zentrale Weiche: fuer jeden vom Keller genommenen Pfad wird
003370* erst die Art erfragt (Verzeichnis oder Datei), dann in C200
003380* bzw. C300 verzweigt. Nicht mehr existierende Pfade werden
003390* stillschweigend verworfen, kein Programmabbruch.
003400*--------------------------------------------------------------*
003410 C100-PFAD-VERARBEITEN SECTION.
003420 C100-00.
003430**  ---> oberstes Element vom Keller nehmen (LIFO reicht, die
003440**  ---> Verarbeitungsreihenfolge liefert spaeter S100-SORTIEREN)
003450     MOVE CLG-PS-PFAD (CLG-PFAD-STAPEL-ANZ) TO NA-PFAD
003460     SUBTRACT 1 FROM CLG-PFAD-STAPEL-ANZ
003470**  ---> ENTER TAL braucht die exakte Feldlaenge per Referenz-
003480**  ---> modifikation, daher vorab den Rueckwaerts-Scan (U300)
003490     PERFORM U300-LAENGE-BESTIMMEN
003500     MOVE W-ERMITTELTE-LAENGE TO NA-PFAD-LEN
003510
003520**  ---> holen Dateistatus/-art und letzte Aenderungszeit
003530     ENTER TAL "FILE_GETINFOLISTBYNAME_"
003540         USING   NA-PFAD (1:NA-PFAD-LEN)
003550                 NA-IST-VERZEICHNIS
003560                 NA-ZEIT-X
003570                 NA-GEFUNDEN
003580                 NA-FEHLER-ITEM
003590         GIVING  NA-FEHLER
003600
003610**  ---> Pfad existiert nicht (mehr): einfach verwerfen, kein Abbruch
003620     IF NA-NICHT-GEFUNDEN
003630        EXIT SECTION
003640     END-IF
003650
003660**  ---> Verzeichnis -> expandieren und Inhalt auf den Keller legen;
003670**  ---> sonst -> gegen die Dateinamensregel pruefen
003680     IF NA-VERZEICHNIS
003690        PERFORM C200-VERZEICHNIS-EXPANDIEREN
003700     ELSE
003710        PERFORM C300-DATEI-PRUEFEN
003720     END-IF
003730     .
003740 C100-99.
003750     EXIT.
003760
003770******************************************************************
003780* Verzeichnisinhalt erfragen, jeden Eintrag auf den Keller legen
003790* (Dateien und Unterverzeichnisse gleich, Regel wird erst beim
003800* naechsten Durchlauf auf Dateien angewendet)
003810******************************************************************
003820 C200-VERZEICHNIS-EXPANDIEREN SECTION.
003830 C200-00.
003840     MOVE ZERO TO NA-ANZ-EINTRAEGE
003850**  ---> liefert bis zu 200 Eintraege (NA-EINTRAG-TABELLE) je Aufruf;
003860**  ---> fuer die Zwecke dieses Lauf reicht das aus
003870     ENTER TAL "FILE_GETINFOLIST_"
003880         USING   NA-PFAD (1:NA-PFAD-LEN)
003890                 NA-ANZ-EINTRAEGE
003900                 NA-EINTRAG-TABELLE
003910                 NA-FEHLER-ITEM
003920         GIVING  NA-FEHLER
003930
003940     PERFORM C210-EINTRAG-UEBERNEHMEN
003950        VARYING C4-I1 FROM 1 BY 1
003960        UNTIL C4-I1 > NA-ANZ-EINTRAEGE
003970     .
003980 C200-99.
003990     EXIT.
004000
004010 C210-EINTRAG-UEBERNEHMEN SECTION.
004020 C210-00.
004030**  ---> dieselbe Kellergrenze wie C010-ARG-UEBERNEHMEN beachten
004040     IF CLG-PFAD-STAPEL-ANZ >= 300
004050        EXIT SECTION
004060     END-IF
004070     ADD 1 TO CLG-PFAD-STAPEL-ANZ
004080     MOVE NA-EINTRAG-TABELLE (C4-I1)
004090       TO CLG-PS-PFAD (CLG-PFAD-STAPEL-ANZ)
004100     .
004110 C210-99.
004120     EXIT.
004130
004140******************************************************************
004150* Auswahlregel: nur regulaere Dateien, deren Dateiname (ohne
004160* Pfadanteil) mit "chronolog" beginnt, werden Kandidaten
004170******************************************************************
004180 C300-DATEI-PRUEFEN SECTION.
004190 C300-00.
004200     MOVE NA-PFAD TO W-PFAD-FELD
004210**  ---> Basisnamen ermitteln, denn der Pfadanteil darf "chronolog"
004220**  ---> durchaus enthalten (Verzeichnis heisst z.B. "/chronolog01/")
004230     PERFORM U200-BASISNAME-FINDEN
004240
004250**  ---> die eigentliche Fachregel seit A.01.00 (vorher im Hauptlauf)
004260     IF W-PFAD-FELD (W-BASIS-START:9) NOT = "chronolog"
004270        EXIT SECTION
004280     END-IF
004290
004300**  ---> Kandidatentabellengrenze (CLG-DATEI-TABELLE, 500 Eintraege)
004310     IF CLG-DATEI-ANZ >= 500
004320        EXIT SECTION
004330     END-IF
004340
004350     ADD 1 TO CLG-DATEI-ANZ
004360     MOVE NA-PFAD   TO CLG-DT-PFAD (CLG-DATEI-ANZ)
004370     MOVE NA-ZEIT-X TO CLG-DT-ZEIT-X (CLG-DATEI-ANZ)
004380     .
004390 C300-99.
004400     EXIT.
004410
004420******************************************************************
004430* Basisnamen eines Pfades finden (Suche rueckwaerts nach "/")
004440******************************************************************
004450 U200-BASISNAME-FINDEN SECTION.
004460 U200-00.
004470     MOVE 80 TO C4-PTR
004480     PERFORM U210-BASISNAME-SCHRITT
004490        VARYING C4-PTR FROM 80 BY -1
004500        UNTIL C4-PTR = ZERO
004510           OR W-PFAD-FELD (C4-PTR:1) = "/"
004520**  ---> kein "/" gefunden (C4-PTR = 0): W-BASIS-START wird 1, der
004530**  ---> ganze Pfad gilt dann selbst als Basisname
004540     ADD 1 TO C4-PTR GIVING W-BASIS-START
004550     .
004560 U200-99.
004570     EXIT.
004580
004590**  ---> U210: reiner Schleifenkoerper, die Pruefung steht in der
004600**  ---> UNTIL-Klausel von U200 oben
004610 U210-BASISNAME-SCHRITT SECTION.
004620 U210-00.
004630     CONTINUE
004640     .
004650 U210-99.
004660     EXIT.
004670
004680******************************************************************
004690* Allzweck-Laengenermittlung (Scan rueckwaerts bis Nicht-Blank) --
004700* liefert die tatsaechliche Pfadlaenge fuer FILE_GETINFOLISTBYNAME_,
004710* das wie alle TAL-Aufrufe die Feldlaenge explizit braucht
004720******************************************************************
004730 U300-LAENGE-BESTIMMEN SECTION.
004740 U300-00.
004750     MOVE 80 TO C4-LEN
004760     PERFORM U310-LAENGE-SCHRITT
004770        VARYING C4-LEN FROM 80 BY -1
004780        UNTIL C4-LEN = ZERO
004790           OR NA-PFAD (C4-LEN:1) NOT = SPACE
004800     MOVE C4-LEN TO W-ERMITTELTE-LAENGE
004810     .
004820 U300-99.
004830     EXIT.
004840
004850**  ---> U310: reiner Schleifenkoerper, analog U210 oben
004860 U310-LAENGE-SCHRITT SECTION.
004870 U310-00.
004880     CONTINUE
004890     .
004900 U310-99.
004910     EXIT.
004920
004930******************************************************************
004940* Sortierung der Kandidatentabelle, aufsteigend nach Zeitstempel
004950* (Einfuegesortierung -- dieser Shop verwendet in keinem Programm
004960* den SORT-Verb, daher auch hier nicht)
004970******************************************************************
004980 S100-SORTIEREN SECTION.
004990 S100-00.
005000**  ---> bei 0 oder 1 Eintrag ist nichts zu sortieren
005010     IF CLG-DATEI-ANZ > 1
005020        PERFORM S110-SORTIER-DURCHLAUF
005030           VARYING C4-I1 FROM 2 BY 1
005040           UNTIL C4-I1 > CLG-DATEI-ANZ
005050     END-IF
005060     .
005070 S100-99.
005080     EXIT.
005090
005100*--------------------------------------------------------------*
005110* Ein Durchlauf der Einfuegesortierung: Eintrag C4-I1 wird aus
005120* der Tabelle herausgenommen und so weit nach links durch-
005130* gereicht (S120), bis links von ihm kein juengerer Zeitstempel
005140* mehr steht.
005150*--------------------------------------------------------------*
005160 S110-SORTIER-DURCHLAUF SECTION.
005170 S110-00.
005180**  ---> klassische Einfuegesortierung: aktuellen Eintrag herausnehmen,
005190**  ---> solange nach links schieben, bis die Reihenfolge stimmt
005200     MOVE CLG-DATEI-EINTRAG (C4-I1) TO W-SORT-PUFFER
005210     MOVE C4-I1 TO C4-I2
005220     PERFORM S120-PUFFER-EINSORTIEREN
005230        UNTIL C4-I2 = 1
005240           OR CLG-DT-ZEIT-N (C4-I2 - 1) NOT > W-SORT-ZEIT-N
005250     MOVE W-SORT-PUFFER TO CLG-DATEI-EINTRAG (C4-I2)
005260     .
005270 S110-99.
005280     EXIT.
005290
005300 S120-PUFFER-EINSORTIEREN SECTION.
005310 S120-00.
005320**  ---> einen Tabelleneintrag nach rechts schieben, um Platz fuer
005330**  ---> den Puffer-Eintrag an seiner endgueltigen Position zu machen
005340     MOVE CLG-DATEI-EINTRAG (C4-I2 - 1) TO CLG-DATEI-EINTRAG (C4-I2)
005350     SUBTRACT 1 FROM C4-I2
005360     .
005370 S120-99.
005380     EXIT.
005390
005400******************************************************************
005410* Ende: sortiertes Ergebnis in den LINK-REC uebertragen
005420******************************************************************
005430 B090-ENDE SECTION.
005440 B090-00.
005450**  ---> Anzahl zuerst, dann Pfad je Eintrag uebertragen
005460     MOVE CLG-DATEI-ANZ TO LD-ERG-ANZ
005470     PERFORM C020-ERGEBNIS-UEBERTRAGEN
005480        VARYING C4-I1 FROM 1 BY 1
005490        UNTIL C4-I1 > CLG-DATEI-ANZ
005500     .
005510 B090-99.
005520     EXIT.
005530
005540**  ---> nur der Pfad wird zurueckgegeben, LD-ERG-ANZ liefert schon
005550**  ---> die Anzahl; der Zeitstempel selbst interessiert CLGTREE0O
005560**  ---> nicht mehr, die Sortierreihenfolge allein reicht ihm
005570 C020-ERGEBNIS-UEBERTRAGEN SECTION.
005580 C020-00.
005590     MOVE CLG-DT-PFAD (C4-I1) TO LD-ERG-PFAD (C4-I1)
005600     .
005610 C020-99.
005620     EXIT.
