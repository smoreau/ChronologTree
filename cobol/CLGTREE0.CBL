000100*--------------------------------------------------------------------*
000110* Compiler-Direktiven: Systemlaufzeitbibliotheken zuerst, anschl.    *
000120* die Codeumsetzungstabellen (das Band liefert ASCII, die Maschine   *
000130* rechnet EBCDIC) und zuletzt die beiden eigenen Chronolog-Module,   *
000140* die als separate USL-Files mitgebunden werden.                     *
000150*--------------------------------------------------------------------*
000160?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000170?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000180?SEARCH  =TALLIB
000190?SEARCH  =ASC2EBC
000200?SEARCH  =EBC2ASC
000210
000220* Chronolog-Module
000230?SEARCH  =CLGFILE0
000240?SEARCH  =CLGELM0
000250
000260*--------------------------------------------------------------------*
000270* NOLMAP/SYMBOLS/INSPECT: kein Listing-Wasserfall im Batchprotokoll, *
000280* dafuer Symboltabelle fuer den Postmortem-Dump; SAVEABEND liefert   *
000290* bei ABEND den Speicherauszug statt stillem Abbruch.                *
000300*--------------------------------------------------------------------*
000310?NOLMAP, SYMBOLS, INSPECT
000320?SAVE ALL
000330?SAVEABEND
000340?LINES 66
000350?CHECK 3
000360
000370 IDENTIFICATION DIVISION.
000380
000390 PROGRAM-ID.       CLGTREE0O.
000400 AUTHOR.           J. REINHARDT.
000410 INSTALLATION.     RECHENZENTRUM - ANWENDUNGSENTWICKLUNG BATCH.
000420 DATE-WRITTEN.     1987-04-14.
000430 DATE-COMPILED.
000440 SECURITY.         NUR FUER INTERNEN GEBRAUCH - KEINE WEITERGABE.
000450
000460*****************************************************************
000470* Letzte Aenderung :: 2016-11-03
000480* Letzte Version   :: D.03.01
000490* Kurzbeschreibung :: Hauptlauf CHRONOLOG-Baumreport (CLGTREE)
000500* Auftrag          :: CLGTREE-1 CLGTREE-4 CLGTREE-7
000510*                     12345678901234567890
000520* Aenderungen (Version und Datum in Variable K-VERS-STAND aendern)
000530*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
000540*----------------------------------------------------------------*
000550* Vers. | Datum    | von | Kommentar                             *
000560*-------|----------|-----|---------------------------------------*
000570*A.00.00|1987-04-14| jr  | Neuerstellung - Ablaufverfolgung der   *
000580*       |          |     | Tracebaender zu einer Lauf-Kennung     *
000590*A.00.01|1987-06-02| jr  | Progresszeile "Reading the file" erg.  *
000600*A.01.00|1988-01-19| hk  | Korrelations-Suche ueber alle Felder   *
000610*       |          |     | statt nur Feld 11 (Fehlerbericht 142)  *
000620*A.01.01|1989-09-07| hk  | Datei-Fehler nicht mehr fatal, naechste*
000630*       |          |     | Datei wird weiterverarbeitet           *
000640*B.00.00|1991-03-25| rp  | CLGFILE0M ausgelagert (Dateiermittlung)*
000650*B.00.01|1991-03-29| rp  | CLGELM0M ausgelagert (Knotenverwaltung)*
000660*B.01.00|1993-10-11| rp  | Abbruch bei unbekanntem IO-Kennzeichen *
000670*       |          |     | statt Weiterlaufen (Vorgabe Fachbereich)*
000680*B.01.01|1995-02-08| kl  | SCHALTER/PRG-STATUS vereinheitlicht    *
000690*C.00.00|1997-06-30| kl  | Praefix-Pruefung "chronolog" an         *
000700*       |          |     | CLGFILE0M ausgelagert statt hier        *
000710*C.00.01|1998-11-16| kl  | JAHRTAUSENDWECHSEL: Aenderungszeit der  *
000720*       |          |     | Logdateien jetzt 4-stellig (CLG-DT-ZEIT)*
000730*       |          |     | JJJJMMTTHHMISS statt 2-stell. Jahr      *
000740*C.00.02|1999-02-01| kl  | Nachtest Jahrtausendwechsel: Sortierung *
000750*       |          |     | CLGFILE0M mit JJJJ bestaetigt ok        *
000760*C.01.00|2003-05-20| ts  | Korrelations-ID-Laenge jetzt frei statt *
000770*       |          |     | fest 15 Stellen (bis X(40))             *
000780*D.00.00|2008-08-14| ts  | Knotentiefe DEPTH in CLGNODEC ergaenzt  *
000790*       |          |     | (fuer spaetere Einrueckpruefung)        *
000800*D.01.00|2011-04-05| lm  | Steuerkarten-Datei CLGPARM statt Start- *
000810*       |          |     | parameter ueber Bildschirmmaske         *
000820*D.02.00|2013-09-18| lm  | Abbruchtext praezisiert (Zeile+Korr-ID) *
000830*D.03.00|2015-07-02| jb  | Leere Steuerkartendatei liefert jetzt   *
000840*       |          |     | "Invalid arguments" statt ABEND         *
000850*D.03.01|2016-11-03| jb  | Kommentare Pflegeauftrag CLGTREE-7      *
000860*----------------------------------------------------------------*
000870*
000880* Programmbeschreibung
000890* --------------------
000900* CLGTREE0O ist der Hauptlauf des CHRONOLOG-Baumreports. Er liest
000910* die Steuerkartendatei CLGPARM (Karte 1 = Korrelations-Kennung,
000920* Karte 2-N = Datei-/Verzeichnisnamen der Tracebaender), laesst
000930* CLGFILE0M die tatsaechlichen Chronolog-Dateien ermitteln und nach
000940* Aenderungszeit aufsteigend sortieren, liest dann jede Datei
000950* zeilenweise, filtert auf die Korrelations-Kennung und fuehrt bei
000960* IN/OUT-Zeilen Push/Pop auf der Knotentabelle in CLGELM0M durch.
000970* Am Ende laesst er CLGELM0M den Baum ab dem ersten Kind der
000980* (unsichtbaren) Wurzel ausgeben.
000990*
001000* Aufbauplan dieses Programms (siehe Abschnittsbanner weiter unten):
001010*   A100  - Steuerung: Versionsanzeige, Vorlauf, Verarbeitung, Ende
001020*   B000  - Vorlauf:   Init, Steuerkarten lesen, Dateien ermitteln
001030*   B100  - Verarbeitung: eine Datei nach der anderen, aeltestes
001040*           Aenderungsdatum zuerst
001050*   B090  - Ende: Baumausgabe ueber CLGELM0M oder Fehlschlagmeldung
001060*   C0nn  - Unterschritte des Vorlaufs
001070*   D100/E1nn/E200/F100 - Unterschritte der Dateiverarbeitung
001080*   U2nn  - Allzweck-Hilfsroutine (Laengenermittlung)
001090*
001100* Fehlerbehandlung
001110* ----------------
001120* Jeder Fehler, der den Lauf nicht sinnvoll fortsetzen laesst (leere
001130* Steuerkartendatei, kein Argument, keine brauchbare Datei, kaputtes
001140* Zeilenformat, unbekanntes IO-Kennzeichen) setzt PRG-ABBRUCH und laeuft
001150* mit der Meldung "Invalid arguments" bzw. einer spezifischeren Diagnose
001160* bis B090-ENDE durch, wo der Abbruch quittiert wird. Eine einzelne
001170* unlesbare Datei dagegen ist kein solcher Fehler (siehe A.01.01) - der
001180* Lauf macht dann einfach mit der naechsten Datei weiter.
001190*
001200* Schnittstellen zu den Schwesterprogrammen
001210* ------------------------------------------
001220* CLGFILE0M (LINK-REC-DATEI) bekommt die Argumentliste aus CLGPARM und
001230* liefert die Liste der tatsaechlichen Chronolog-Dateien zurueck, schon
001240* nach Aenderungszeit aufsteigend sortiert - dieses Programm sortiert
001250* selbst nichts mehr. CLGELM0M (LINK-REC-KNOTEN) verwaltet die komplette
001260* Knotentabelle des Baums (Push/Pop/Render); dieses Programm haelt
001270* ueber den Baum selbst keinerlei Datenstruktur, nur die Steuerkarten
001280* und die aktuell gelesene Zeile.
001290*
001300* Abkuerzungen in diesem Programm
001310* --------------------------------
001320*   CLG   - Chronolog (Programmfamilien-Praefix)
001330*   LD    - Link-Daten zu CLGFILE0M
001340*   LK    - Link-Knoten zu CLGELM0M
001350*   KORR  - Korrelation (Lauf-Kennung des Tracebaends)
001360*   IO    - In/Out-Richtungskennzeichen einer Logzeile
001370*
001380******************************************************************
001390
001400 ENVIRONMENT DIVISION.
001410
001420 CONFIGURATION SECTION.
001430*--------------------------------------------------------------------*
001440* SPECIAL-NAMES: SWITCH-15 ist der UPSI-Schalter fuer die reine      *
001450* Versionsabfrage (Operator setzt ihn am JCL-Einsprung, wenn nur der *
001460* Stand des Laufs interessiert, ohne die Baender zu lesen). Die      *
001470* CLASS-Klausel grenzt druckbare von nicht druckbaren Bytes ab, wird *
001480* hier aber (noch) an keiner Stelle abgefragt - Reservevorsorge aus  *
001490* der Zeit, als ein Zeichensatztest fuer Fehlerbericht 142 im        *
001500* Gespraech war.                                                     *
001510*--------------------------------------------------------------------*
001520 SPECIAL-NAMES.
001530     SWITCH-15 IS ANZEIGE-VERSION
001540         ON STATUS IS SHOW-VERSION
001550     CLASS ALPHNUM IS "0123456789"
001560                      "abcdefghijklmnopqrstuvwxyz"
001570                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
001580                      " .,;-_!/=*+".
001590
001600 INPUT-OUTPUT SECTION.
001610*--------------------------------------------------------------------*
001620* CLGPARM-F ist die Steuerkartendatei (logischer Name fest), die     *
001630* Logdatei wird erst zur Laufzeit per ENTER "COBOLASSIGN" an einen   *
001640* tatsaechlichen Pfad gebunden (#DYNAMIC), da die Pfade aus den       *
001650* Steuerkarten bzw. aus CLGFILE0M's Dateiermittlung stammen und beim  *
001660* Compilieren noch nicht bekannt sind.                                *
001670*--------------------------------------------------------------------*
001680 FILE-CONTROL.
001690     SELECT CLGPARM-F    ASSIGN TO "CLGPARM"
001700         ORGANIZATION IS LINE SEQUENTIAL
001710         FILE STATUS IS FILE-STATUS.
001720     SELECT CLG-LOGDATEI  ASSIGN TO #DYNAMIC
001730         ORGANIZATION IS LINE SEQUENTIAL
001740         FILE STATUS IS FILE-STATUS.
001750
001760 DATA DIVISION.
001770 FILE SECTION.
001780*--------------------------------------------------------------------*
001790* CLGPARM-F: eine Steuerkarte = eine Zeile, 80 Byte fest (klassische *
001800* Kartenbreite, auch wenn die Karten seit D.01.00 aus einer Datei    *
001810* statt vom Bildschirm kommen).                                      *
001820*--------------------------------------------------------------------*
001830 FD  CLGPARM-F.
001840 01  CLGPARM-REC              PIC X(80).
001850
001860*--------------------------------------------------------------------*
001870* CLG-LOGDATEI: das Tracebaendchen selbst. Variable Satzlaenge, weil *
001880* die Zeilen je nach Elementnamen-Laenge schwanken; CLG-ZEILEN-LEN   *
001890* bleibt konstant auf dem Maximum, da wir die tatsaechliche Laenge   *
001900* ueber die DELIMITED-BY-Klausel im UNSTRING ermitteln, nicht ueber  *
001910* die RECORD-IS-VARYING-Angabe.                                      *
001920*--------------------------------------------------------------------*
001930 FD  CLG-LOGDATEI
001940     RECORD IS VARYING IN SIZE
001950             FROM 1 TO 400 CHARACTERS
001960             DEPENDING ON CLG-ZEILEN-LEN.
001970 01  CLG-ZEILEN-REC            PIC X(400).
001980
001990 WORKING-STORAGE SECTION.
002000*--------------------------------------------------------------------*
002010* Comp-Felder: Praefix Cn mit n = Anzahl Digits                      *
002020*--------------------------------------------------------------------*
002030 01          COMP-FELDER.
002040**          ---> C4-ANZ: Rueckgabecode des ENTER "COBOLASSIGN" beim
002050**          ---> dynamischen Oeffnen der Logdatei (0 = zugeordnet)
002060     05      C4-ANZ              PIC S9(04) COMP.
002070**          ---> C4-COUNT: frei fuer Allzweck-Zaehlung, derzeit ohne
002080**          ---> Verwender in diesem Programm
002090     05      C4-COUNT            PIC S9(04) COMP.
002100**          ---> C4-I1: Tabellenindex ueber die ermittelten Dateien
002110**          ---> (LD-ERG-PFAD) in B100-VERARBEITUNG
002120     05      C4-I1               PIC S9(04) COMP.
002130**          ---> C4-I2: frei fuer eine zweite Schleifenebene, derzeit
002140**          ---> ohne Verwender in diesem Programm
002150     05      C4-I2               PIC S9(04) COMP.
002160**          ---> C4-LEN: Arbeitsvariable der Laengenermittlung U200,
002170**          ---> laeuft rueckwaerts von 80 bis zum ersten Nicht-Blank
002180     05      C4-LEN              PIC S9(04) COMP.
002190**          ---> C4-PTR: frei fuer einen spaeteren Zeigerersatz,
002200**          ---> derzeit ohne Verwender in diesem Programm
002210     05      C4-PTR              PIC S9(04) COMP.
002220
002230     05      C4-X.
002240      10                         PIC X VALUE LOW-VALUE.
002250      10     C4-X2               PIC X.
002260**          ---> C4-NUM: numerische Sicht auf C4-X, fuer den LOW-VALUE-
002270**          ---> Trick bei Initialisierungsvergleichen (siehe SCHALTER
002280**          ---> in den Schwesterprogrammen CLGFILE0M/CLGELM0M)
002290     05      C4-NUM REDEFINES C4-X
002300                                 PIC S9(04) COMP.
002310
002320**          ---> C9-ANZ: neunstelliger Zaehler fuer Faelle, in denen
002330**          ---> C4-ANZ (vierstellig) zu knapp werden koennte
002340     05      C9-ANZ              PIC S9(09) COMP.
002350
002360     05      FILLER              PIC X(01).
002370
002380**          ---> CLG-ZEILEN-LEN treibt die RECORD-IS-VARYING-Klausel
002390**          ---> der FD CLG-LOGDATEI oben; bleibt auf dem Maximalwert
002400**          ---> stehen, siehe Banner an der FD
002410 01          CLG-ZEILEN-LEN       PIC 9(04) COMP VALUE 400.
002420
002430*--------------------------------------------------------------------*
002440* Display-Felder: Praefix D                                          *
002450*--------------------------------------------------------------------*
002460 01          DISPLAY-FELDER.
002470**          ---> D-NUM4: Editierfeld fuer Zahlenausgabe mit Vorzeichen
002480**          ---> in Protokollzeilen; derzeit ohne Verwender, Reserve
002490**          ---> aus der Zeit vor der Umstellung auf reine DISPLAY-
002500**          ---> Texte (vgl. A.00.01)
002510     05      D-NUM4              PIC -9(04).
002520     05      FILLER              PIC X(01).
002530
002540*--------------------------------------------------------------------*
002550* Felder mit konstantem Inhalt: Praefix K                            *
002560*--------------------------------------------------------------------*
002570 01          KONSTANTE-FELDER.
002580     05      K-MODUL             PIC X(08) VALUE "CLGTREE0".
002590     05      K-VERS-STAND        PIC X(30)
002600                                 VALUE "D.03.01 vom 2016-11-03".
002610     05      K-UNBEKANNT         PIC X(09) VALUE "?UNKNOWN?".
002620     05      FILLER              PIC X(01).
002630
002640*----------------------------------------------------------------*
002650* Conditional-Felder                                              *
002660*----------------------------------------------------------------*
002670 01          SCHALTER.
002680**          ---> FILE-STATUS: Standard-Dateistatus fuer CLGPARM-F
002690**          ---> und CLG-LOGDATEI (beide SELECTs teilen sich dieses
002700**          ---> Feld, da nie beide Dateien gleichzeitig offen sind)
002710     05      FILE-STATUS         PIC X(02).
002720          88 FILE-OK                         VALUE "00".
002730          88 FILE-NOK                        VALUE "01" THRU "99".
002740**          ---> REC-STAT: Einzelbyte-Sicht auf FILE-STATUS, damit
002750**          ---> FILE-EOF unabhaengig vom zweiten Statusbyte abgefragt
002760**          ---> werden kann (Byte 2 variiert je Fehlerursache)
002770     05      REC-STAT REDEFINES  FILE-STATUS.
002780        10   FILE-STATUS1        PIC X.
002790          88 FILE-EOF                        VALUE "1".
002800        10                       PIC X.
002810
002820**          ---> MSG-STATUS: lokaler Dateiende-Schalter, getrennt von
002830**          ---> PRG-STATUS, damit eine Datei zu Ende sein kann ohne
002840**          ---> dass gleich der ganze Lauf abbricht
002850     05      MSG-STATUS          PIC 9       VALUE ZERO.
002860          88 MSG-OK                          VALUE ZERO.
002870          88 MSG-EOF                         VALUE 1.
002880
002890**          ---> PRG-STATUS: Gesamtlauf-Schalter; einmal ABBRUCH
002900**          ---> gesetzt, wird keine weitere Verarbeitungsschleife
002910**          ---> mehr betreten (siehe UNTIL-Klauseln unten)
002920     05      PRG-STATUS          PIC 9       VALUE ZERO.
002930          88 PRG-OK                          VALUE ZERO.
002940          88 PRG-ABBRUCH                     VALUE 2.
002950
002960**          ---> CLG-DATEI-OK: je Einzeldatei, ob F100-OPEN-LOGDATEI
002970**          ---> sie erfolgreich zuordnen und oeffnen konnte
002980     05      CLG-DATEI-OK         PIC X      VALUE "J".
002990          88 CLG-DATEI-LESBAR                VALUE "J".
003000          88 CLG-DATEI-UNLESBAR              VALUE "N".
003010
003020     05      FILLER              PIC X(01).
003030
003040*--------------------------------------------------------------------*
003050* Steuerkarten (CLGPARM): Karte 1 = Korrelations-Kennung,            *
003060* Karte 2-N = Datei-/Verzeichnisargumente                            *
003070*--------------------------------------------------------------------*
003080**          ---> CLG-KORRELATION-ID: bis C.01.00 fest 20 Stellen,
003090**          ---> seither auf 40 erweitert (siehe CLG-KORR-ID-X unten)
003100 01          CLG-KORRELATION-ID   PIC X(40) VALUE SPACES.
003110**          ---> CLG-KORR-LEN: tatsaechliche (getrimmte) Laenge der
003120**          ---> Korrelations-ID, per U200 aus Karte 1 ermittelt
003130 01          CLG-KORR-LEN         PIC S9(04) COMP VALUE ZERO.
003140**          ---> CLG-ARGZAHL: Anzahl gelesener Argumentkarten (2-N)
003150 01          CLG-ARGZAHL          PIC S9(04) COMP VALUE ZERO.
003160 01          CLG-ARG-TABELLE.
003170     05      CLG-ARG-PFAD         OCCURS 300 TIMES
003180                                  PIC X(80).
003190     05      FILLER               PIC X(01).
003200
003210**          ---> Alternativsicht auf die Korrelations-ID aus der Zeit,
003220**          ---> als das Feld noch fest 20 Stellen hatte (vor C.01.00);
003230**          ---> heute nur noch fuer kurze Kennungen in Fehlertexten
003240 01          CLG-KORR-ID-X REDEFINES CLG-KORRELATION-ID.
003250     05      CLG-KORR-ID-KERN     PIC X(20).
003260     05      FILLER               PIC X(20).
003270
003280*--------------------------------------------------------------------*
003290* Allzweck-Laengenermittlung (Scan rueckwaerts bis Nicht-Blank)      *
003300*--------------------------------------------------------------------*
003310**          ---> W-SCAN-FELD: Eingabefeld der U200-Routine; wird vor
003320**          ---> jedem Aufruf mit dem zu vermessenden Inhalt geladen
003330**          ---> (Korrelations-ID oder aktueller Dateipfad)
003340 01          W-SCAN-FELD          PIC X(80) VALUE SPACES.
003350**          ---> W-ERMITTELTE-LAENGE: Ergebnis der U200-Routine
003360 01          W-ERMITTELTE-LAENGE  PIC S9(04) COMP VALUE ZERO.
003370
003380**          ---> W-GEFUNDEN-ANZ: Trefferzaehler des INSPECT-Korrel-
003390**          ---> ationsfilters in E200 (>0 = Zeile betrifft den Lauf)
003400 01          W-GEFUNDEN-ANZ       PIC S9(04) COMP VALUE ZERO.
003410**          ---> ZEILE: Reservefeld fuer eine aufbereitete Ausgabe-
003420**          ---> zeile, derzeit ohne Verwender in diesem Programm
003430 01          ZEILE                PIC X(132) VALUE SPACES.
003440
003450*--------------------------------------------------------------------*
003460* Feldkarte der gelesenen Logzeile (nach UNSTRING)                   *
003470*--------------------------------------------------------------------*
003480     COPY    CLGLINEC OF "=CLGLIB".
003490
003500*--------------------------------------------------------------------*
003510* Uebergabe an CLGFILE0M (Dateiermittlung)                            *
003520*--------------------------------------------------------------------*
003530 01          LINK-REC-DATEI.
003540     05      LD-HDR.
003550**          ---> LD-ARGZAHL: Eingabe - Anzahl Argumente aus CLGPARM
003560         10  LD-ARGZAHL          PIC S9(04) COMP.
003570**          ---> LD-RC: Ausgabe - Rueckgabecode von CLGFILE0M
003580**          ---> (ungleich Null = keine brauchbare Datei ermittelt)
003590         10  LD-RC                PIC S9(04) COMP.
003600     05      LD-DATEN.
003610**          ---> LD-ARG-PFAD: Eingabe - die Argumentpfade selbst
003620         10  LD-ARG-PFAD          OCCURS 300 TIMES
003630                                  PIC X(80).
003640**          ---> LD-ERG-ANZ/LD-ERG-PFAD: Ausgabe - die tatsaechlich
003650**          ---> gefundenen Chronolog-Dateien, von CLGFILE0M bereits
003660**          ---> nach Aenderungszeit aufsteigend sortiert
003670         10  LD-ERG-ANZ           PIC S9(04) COMP.
003680         10  LD-ERG-PFAD          OCCURS 500 TIMES
003690                                  PIC X(80).
003700         10  FILLER               PIC X(01).
003710
003720*--------------------------------------------------------------------*
003730* Uebergabe an CLGELM0M (Knotenverwaltung)                            *
003740*--------------------------------------------------------------------*
003750 01          LINK-REC-KNOTEN.
003760     05      LK-HDR.
003770**          ---> LK-OP: welche Operation CLGELM0M ausfuehren soll;
003780**          ---> INIT einmal zu Laufbeginn, PUSH/POP je IN/OUT-Zeile,
003790**          ---> REND am Laufende fuer die Baumausgabe
003800         10  LK-OP                PIC X(04).
003810             88 LK-OP-INIT                  VALUE "INIT".
003820             88 LK-OP-PUSH                  VALUE "PUSH".
003830             88 LK-OP-POP                   VALUE "POP ".
003840             88 LK-OP-REND                  VALUE "REND".
003850**          ---> LK-RC: derzeit von CLGELM0M nicht belegt (Reserve)
003860         10  LK-RC                PIC S9(04) COMP.
003870     05      LK-DATEN.
003880**          ---> LK-ELEMENT-NAME: bei PUSH der Name des eintretenden
003890**          ---> Elements, sonst ohne Bedeutung
003900         10  LK-ELEMENT-NAME      PIC X(30).
003910**          ---> LK-HAT-KINDER: bei REND die Antwort, ob die Wurzel
003920**          ---> ueberhaupt Kinder hat (sonst war die Korrelations-ID
003930**          ---> im ganzen Band nicht vorhanden)
003940         10  LK-HAT-KINDER        PIC X.
003950             88 LK-KEINE-KINDER             VALUE "N".
003960         10  FILLER               PIC X(01).
003970
003980 PROCEDURE DIVISION.
003990******************************************************************
004000* Steuerungs-Section                                               *
004010* Oberste Ablaufkontrolle: Versionsanzeige, Vorlauf, Verarbeitung,  *
004020* Ende. Jede der drei Hauptphasen ist eine eigene B0nn-Section.    *
004030******************************************************************
004040 A100-STEUERUNG SECTION.
004050 A100-00.
004060**  ---> wenn SWITCH-15 gesetzt ist: nur Versionsstand zeigen
004070**  ---> reine Versionsabfrage beendet den Lauf sofort, ohne die
004080**  ---> Steuerkartendatei ueberhaupt anzufassen
004090     IF  SHOW-VERSION
004100         DISPLAY K-MODUL " Stand: " K-VERS-STAND
004110         STOP RUN
004120     END-IF
004130
004140**  ---> Vorlauf: Steuerkarten lesen, Dateien ermitteln
004150     PERFORM B000-VORLAUF
004160
004170**  ---> nur weiterverarbeiten, wenn der Vorlauf keinen Abbruch
004180**  ---> gesetzt hat (leere/fehlerhafte Steuerkarten, keine Dateien)
004190     IF PRG-OK
004200        PERFORM B100-VERARBEITUNG
004210     END-IF
004220
004230**  ---> Nachlauf: Baum ausgeben bzw. Fehlschlag melden
004240     PERFORM B090-ENDE
004250     STOP RUN
004260     .
004270 A100-99.
004280     EXIT.
004290
004300******************************************************************
004310* Vorlauf                                                          *
004320* Initialisierung, Steuerkarten lesen, Dateien ermitteln. Setzt    *
004330* bei jedem Fehlschlag PRG-ABBRUCH und bricht die weitere Vorlauf- *
004340* kette sofort ab (A100 prueft PRG-OK vor der Verarbeitung).       *
004350******************************************************************
004360 B000-VORLAUF SECTION.
004370 B000-00.
004380     PERFORM C000-INIT
004390     PERFORM C100-PARAMETER-LESEN
004400
004410     IF PRG-OK
004420        PERFORM C200-DATEIEN-ERMITTELN
004430     END-IF
004440     .
004450 B000-99.
004460     EXIT.
004470
004480******************************************************************
004490* Initialisierung                                                  *
004500* Status zuruecksetzen und den anonymen Wurzelknoten in CLGELM0M   *
004510* anlegen - jeder spaetere PUSH haengt sich letztlich unter diese  *
004520* Wurzel.                                                           *
004530******************************************************************
004540 C000-INIT SECTION.
004550 C000-00.
004560**  ---> beide Felder koennten noch einen Reststand aus einem
004570**  ---> frueheren (in diesem Adressraum nicht vorkommenden) Lauf
004580**  ---> tragen - vorsichtshalber explizit auf Null gesetzt
004590     MOVE ZERO  TO PRG-STATUS
004600     MOVE ZERO  TO CLG-ARGZAHL
004610
004620**  ---> Wurzelknoten (anonym, "?UNKNOWN?") in CLGELM0M anlegen
004630     SET LK-OP-INIT TO TRUE
004640     CALL "CLGELM0" USING LINK-REC-KNOTEN
004650     .
004660 C000-99.
004670     EXIT.
004680
004690******************************************************************
004700* Steuerkarten CLGPARM lesen: Karte 1 Korrelations-ID,             *
004710* Karte 2-N Datei-/Verzeichnisargumente                             *
004720* Eine leere oder nicht oeffenbare Steuerkartendatei ist seit       *
004730* D.03.00 kein ABEND mehr, sondern "Invalid arguments" mit sauberem *
004740* PRG-ABBRUCH.                                                      *
004750******************************************************************
004760 C100-PARAMETER-LESEN SECTION.
004770 C100-00.
004780**  ---> Datei nicht vorhanden oder nicht lesbar -> sauberer Abbruch
004790     OPEN INPUT CLGPARM-F
004800     IF FILE-NOK
004810        DISPLAY "Invalid arguments"
004820        SET PRG-ABBRUCH TO TRUE
004830        EXIT SECTION
004840     END-IF
004850
004860**  ---> Karte 1 = Korrelations-Kennung
004870     READ CLGPARM-F
004880        AT END
004890           SET PRG-ABBRUCH TO TRUE
004900     END-READ
004910
004920**  ---> Datei war offenbar leer (kein Record) -> ebenfalls Abbruch
004930     IF PRG-ABBRUCH
004940        CLOSE CLGPARM-F
004950        DISPLAY "Invalid arguments"
004960        EXIT SECTION
004970     END-IF
004980
004990**  ---> Karte 1 gleich doppelt ablegen: einmal als die eigentliche
005000**  ---> Korrelations-ID, einmal als Eingabe fuer die Laengenermittlung
005010     MOVE CLGPARM-REC TO CLG-KORRELATION-ID
005020     MOVE CLGPARM-REC TO W-SCAN-FELD
005030**  ---> getrimmte Laenge der Korrelations-ID fuer den INSPECT-Filter
005040**  ---> in E200 und fuer die Fehlertexte ermitteln
005050     PERFORM U200-LAENGE-BESTIMMEN
005060     MOVE W-ERMITTELTE-LAENGE TO CLG-KORR-LEN
005070
005080**  ---> Karte 2-N = Datei-/Verzeichnisargumente, eine je Aufruf
005090     PERFORM C110-ARGUMENT-LESEN
005100        UNTIL MSG-EOF
005110           OR PRG-ABBRUCH
005120
005130**  ---> ohne mindestens ein Argument gibt es nichts zu verarbeiten
005140     IF CLG-ARGZAHL < 1
005150        DISPLAY "Invalid arguments"
005160        SET PRG-ABBRUCH TO TRUE
005170     END-IF
005180
005190**  ---> Steuerkartendatei in jedem Fall schliessen, auch wenn
005200**  ---> C110 zwischenzeitlich einen Abbruch gesetzt hat
005210     CLOSE CLGPARM-F
005220     .
005230 C100-99.
005240     EXIT.
005250
005260 C110-ARGUMENT-LESEN SECTION.
005270 C110-00.
005280     READ CLGPARM-F
005290        AT END
005300           SET MSG-EOF TO TRUE
005310     END-READ
005320
005330**  ---> Tabellengrenze CLG-ARG-TABELLE (300 Eintraege) beachten
005340     IF NOT MSG-EOF
005350        ADD 1 TO CLG-ARGZAHL
005360        IF CLG-ARGZAHL > 300
005370           DISPLAY "Invalid arguments"
005380           SET PRG-ABBRUCH TO TRUE
005390        ELSE
005400           MOVE CLGPARM-REC TO CLG-ARG-PFAD (CLG-ARGZAHL)
005410        END-IF
005420     END-IF
005430     .
005440 C110-99.
005450     EXIT.
005460
005470******************************************************************
005480* Chronolog-Dateien ueber CLGFILE0M ermitteln (sortiert)           *
005490* Uebergibt die Argumentliste unveraendert an CLGFILE0M und erhaelt *
005500* die tatsaechlichen, bereits nach Aenderungszeit aufsteigend      *
005510* sortierten Chronolog-Dateipfade zurueck.                          *
005520******************************************************************
005530 C200-DATEIEN-ERMITTELN SECTION.
005540 C200-00.
005550**  ---> Argumentzahl und -tabelle unveraendert weiterreichen;
005560**  ---> CLGFILE0M entscheidet selbst, ob ein Argument ein Datei-
005570**  ---> oder ein Verzeichnisname ist
005580     MOVE CLG-ARGZAHL     TO LD-ARGZAHL
005590     MOVE CLG-ARG-TABELLE TO LD-ARG-PFAD
005600     CALL "CLGFILE0" USING LINK-REC-DATEI
005610
005620**  ---> LD-RC ungleich Null: kein Argument hat zu einer brauchbaren
005630**  ---> Chronolog-Datei gefuehrt
005640     IF LD-RC NOT = ZERO
005650        DISPLAY "Invalid arguments"
005660        SET PRG-ABBRUCH TO TRUE
005670     END-IF
005680     .
005690 C200-99.
005700     EXIT.
005710
005720******************************************************************
005730* Verarbeitung: jede ermittelte Datei, aeltestes Aenderungsdatum   *
005740* zuerst (Reihenfolge liefert bereits CLGFILE0M)                   *
005750* Eine einzelne unlesbare Datei bricht den Gesamtlauf nicht ab -   *
005760* D100 meldet sie nur und macht mit der naechsten weiter.          *
005770******************************************************************
005780 B100-VERARBEITUNG SECTION.
005790 B100-00.
005800**  ---> C4-I1 laeuft ueber den von CLGFILE0M gelieferten Index-
005810**  ---> bereich 1 bis LD-ERG-ANZ; ein Abbruch in irgendeiner Datei
005820**  ---> beendet die Schleife sofort (kein Weiterlesen danach)
005830     PERFORM D100-DATEI-VERARBEITEN
005840        VARYING C4-I1 FROM 1 BY 1
005850        UNTIL C4-I1 > LD-ERG-ANZ
005860           OR PRG-ABBRUCH
005870     .
005880 B100-99.
005890     EXIT.
005900
005910 D100-DATEI-VERARBEITEN SECTION.
005920 D100-00.
005930**  ---> Fortschrittsmeldung je Datei (seit A.00.01), damit ein
005940**  ---> haengender Lauf auf dem Konsolenprotokoll erkennbar ist
005950     DISPLAY "Reading the file " ,
005960             LD-ERG-PFAD (C4-I1)
005970
005980     PERFORM F100-OPEN-LOGDATEI
005990
006000**  ---> Datei nicht zuordenbar/oeffenbar: melden und weiter mit der
006010**  ---> naechsten, kein Abbruch des Gesamtlaufs (siehe A.01.01)
006020     IF CLG-DATEI-UNLESBAR
006030        DISPLAY "Unable to read the file " ,
006040                LD-ERG-PFAD (C4-I1)
006050        EXIT SECTION
006060     END-IF
006070
006080**  ---> MSG-STATUS je Datei neu auf OK setzen, sonst wuerde ein
006090**  ---> EOF aus der letzten Datei diese Schleife sofort verlassen
006100     MOVE ZERO TO MSG-STATUS
006110     PERFORM E100-ZEILE-LESEN
006120        UNTIL MSG-EOF
006130           OR PRG-ABBRUCH
006140
006150**  ---> Datei in jedem Fall schliessen, bevor die naechste Datei an
006160**  ---> denselben logischen Namen CLG-LOGDATEI gebunden wird
006170     CLOSE CLG-LOGDATEI
006180     .
006190 D100-99.
006200     EXIT.
006210
006220******************************************************************
006230* Oeffnen einer Chronolog-Datei (dynamischer Dateiname)            *
006240* ENTER "COBOLASSIGN" bindet den logischen Dateinamen CLG-LOGDATEI *
006250* zur Laufzeit an den tatsaechlichen Pfad - erst danach darf die   *
006260* Datei normal per OPEN geoeffnet werden.                           *
006270******************************************************************
006280 F100-OPEN-LOGDATEI SECTION.
006290 F100-00.
006300**  ---> optimistisch LESBAR vorbesetzen, erst die beiden Pruefungen
006310**  ---> unten setzen im Fehlerfall auf UNLESBAR zurueck
006320     SET CLG-DATEI-LESBAR TO TRUE
006330     MOVE LD-ERG-PFAD (C4-I1) TO W-SCAN-FELD
006340
006350     ENTER "COBOLASSIGN" USING CLG-LOGDATEI
006360                                W-SCAN-FELD
006370                         GIVING C4-ANZ
006380
006390**  ---> C4-ANZ ungleich Null: Zuordnung schon fehlgeschlagen,
006400**  ---> OPEN wird dann gar nicht mehr versucht
006410**  ---> zwei getrennte Fehlerquellen: die dynamische Zuordnung
006420**  ---> selbst (C4-ANZ) und, falls die geglueckt ist, das normale
006430**  ---> OPEN (FILE-STATUS) - beide landen in CLG-DATEI-UNLESBAR
006440     IF C4-ANZ NOT = ZERO
006450        SET CLG-DATEI-UNLESBAR TO TRUE
006460     ELSE
006470        OPEN INPUT CLG-LOGDATEI
006480        IF FILE-NOK
006490           SET CLG-DATEI-UNLESBAR TO TRUE
006500        END-IF
006510     END-IF
006520     .
006530 F100-99.
006540     EXIT.
006550
006560******************************************************************
006570* Eine Zeile der geoeffneten Datei lesen und verarbeiten          *
006580******************************************************************
006590 E100-ZEILE-LESEN SECTION.
006600 E100-00.
006610     READ CLG-LOGDATEI
006620        AT END
006630           SET MSG-EOF TO TRUE
006640     END-READ
006650
006660**  ---> nur bei tatsaechlich gelesenem Satz weiterverarbeiten,
006670**  ---> beim AT END gibt es nichts zu filtern
006680     IF NOT MSG-EOF
006690        PERFORM E200-ZEILE-VERARBEITEN
006700     END-IF
006710     .
006720 E100-99.
006730     EXIT.
006740
006750******************************************************************
006760* Korrelationsfilter, Feldaufteilung, IN/OUT-Weiche                *
006770* Jede Zeile, die die Korrelations-Kennung nicht enthaelt, wird   *
006780* sofort verworfen (haeufigster Fall - die meisten Zeilen eines    *
006790* Tracebaends betreffen andere Lauf-Kennungen). Erst danach lohnt  *
006800* sich das teurere UNSTRING auf die 14 Pipe-getrennten Felder.     *
006810******************************************************************
006820 E200-ZEILE-VERARBEITEN SECTION.
006830 E200-00.
006840     MOVE ZERO TO W-GEFUNDEN-ANZ
006850     INSPECT CLG-ZEILEN-REC
006860        TALLYING W-GEFUNDEN-ANZ
006870        FOR ALL CLG-KORRELATION-ID (1:CLG-KORR-LEN)
006880
006890**  ---> Korrelations-ID nicht in der Zeile: verwerfen, keine Meldung
006900     IF W-GEFUNDEN-ANZ = ZERO
006910        EXIT SECTION
006920     END-IF
006930
006940**  ---> Zeile traegt die Korrelations-ID, also lohnt sich jetzt das
006950**  ---> Aufteilen in die 14 Pipe-getrennten Felder
006960     MOVE ZERO TO CLG-ANZ-FELDER
006970     UNSTRING CLG-ZEILEN-REC DELIMITED BY "|"
006980        INTO CLG-FELD-01  CLG-FELD-02  CLG-FELD-03  CLG-FELD-04
006990             CLG-FELD-05  CLG-FELD-06  CLG-FELD-07  CLG-FELD-08
007000             CLG-FELD-09  CLG-FELD-10  CLG-FELD-11  CLG-IO-RICHTUNG
007010             CLG-FELD-13  CLG-ELEMENT-NAME
007020        TALLYING IN CLG-ANZ-FELDER
007030
007040**  ---> weniger als 14 Felder: Zeilenformat kaputt, Korrelationslauf
007050**  ---> kann nicht sauber fortgesetzt werden -> Abbruch mit Diagnose
007060     IF CLG-ANZ-FELDER < 14
007070        DISPLAY "Unbrauchbare Zeile (< 14 Felder) fuer Korr-ID " ,
007080                CLG-KORRELATION-ID (1:CLG-KORR-LEN)
007090        DISPLAY CLG-ZEILEN-REC
007100        SET PRG-ABBRUCH TO TRUE
007110        EXIT SECTION
007120     END-IF
007130
007140**  ---> IN-Zeile = Eintritt in ein Element: Push auf CLGELM0M;
007150**  ---> OUT-Zeile = Verlassen: Pop; alles andere ist ein kaputtes
007160**  ---> Richtungskennzeichen und damit ebenfalls ein Abbruchgrund
007170     EVALUATE TRUE
007180        WHEN CLG-RICHTG-IN
007190           MOVE CLG-ELEMENT-NAME TO LK-ELEMENT-NAME
007200           SET LK-OP-PUSH TO TRUE
007210           CALL "CLGELM0" USING LINK-REC-KNOTEN
007220        WHEN CLG-RICHTG-OUT
007230           SET LK-OP-POP TO TRUE
007240           CALL "CLGELM0" USING LINK-REC-KNOTEN
007250        WHEN OTHER
007260           DISPLAY "Unbekanntes IO-Kennzeichen >" ,
007270                   CLG-IO-RICHTUNG ,
007280                   "< fuer Korr-ID " ,
007290                   CLG-KORRELATION-ID (1:CLG-KORR-LEN)
007300           DISPLAY CLG-ZEILEN-REC
007310           SET PRG-ABBRUCH TO TRUE
007320     END-EVALUATE
007330     .
007340 E200-99.
007350     EXIT.
007360
007370******************************************************************
007380* Ende: Baumausgabe oder Fehlschlagmeldung                        *
007390* Bei PRG-ABBRUCH wird kein Baum mehr ausgegeben (er waere wegen   *
007400* des Abbruchgrundes ohnehin unvollstaendig); sonst laesst CLGELM0M *
007410* ab dem ersten Kind der Wurzel ausgeben und meldet, falls die     *
007420* Korrelations-ID im ganzen Band nie vorkam.                       *
007430******************************************************************
007440 B090-ENDE SECTION.
007450 B090-00.
007460     IF PRG-ABBRUCH
007470**  ---> Abbruchtext nennt stets das Modul (K-MODUL), in dem der
007480**  ---> Lauf letztlich gescheitert ist - wichtig bei verschach-
007490**  ---> telten CALLs in CLGFILE0M/CLGELM0M (siehe D.02.00)
007500        DISPLAY "   >>> ABBRUCH !!! <<< aus >" ,
007510                K-MODUL ,
007520                "<"
007530        EXIT SECTION
007540     END-IF
007550
007560**  ---> REND: CLGELM0M gibt den Baum aus und meldet per LK-HAT-KINDER
007570**  ---> zurueck, ob die Wurzel ueberhaupt etwas zum Ausgeben hatte
007580     SET LK-OP-REND TO TRUE
007590     CALL "CLGELM0" USING LINK-REC-KNOTEN
007600
007610**  ---> keine Kinder unter der Wurzel: die Korrelations-ID kam im
007620**  ---> ganzen Tracebaendchen kein einziges Mal vor
007630     IF LK-KEINE-KINDER
007640        DISPLAY "Correlation '" ,
007650                CLG-KORRELATION-ID (1:CLG-KORR-LEN) ,
007660                "' not found"
007670     END-IF
007680     .
007690 B090-99.
007700     EXIT.
007710
007720******************************************************************
007730* Allzweck-Laengenermittlung (rueckwaertiger Blank-Scan)          *
007740* Liefert in W-ERMITTELTE-LAENGE die Position des letzten Nicht-  *
007750* Blank-Zeichens in W-SCAN-FELD (0, wenn das Feld ganz leer ist). *
007760* Wird gebraucht, weil die Korrelations-ID variable Laenge hat    *
007770* und Referenzmodifikation (1:n) eine exakte Laenge verlangt.     *
007780******************************************************************
007790 U200-LAENGE-BESTIMMEN SECTION.
007800 U200-00.
007810     MOVE 80 TO C4-LEN
007820     PERFORM U210-LAENGE-SCHRITT
007830        VARYING C4-LEN FROM 80 BY -1
007840        UNTIL C4-LEN = ZERO
007850           OR W-SCAN-FELD (C4-LEN:1) NOT = SPACE
007860     MOVE C4-LEN TO W-ERMITTELTE-LAENGE
007870     .
007880 U200-99.
007890     EXIT.
007900
007910**  ---> U210: reiner Schleifenkoerper der VARYING-Klausel oben,
007920**  ---> die Pruefung selbst steht vollstaendig in der UNTIL-Klausel
007930 U210-LAENGE-SCHRITT SECTION.
007940 U210-00.
007950     CONTINUE
007960     .
007970 U210-99.
007980     EXIT.
