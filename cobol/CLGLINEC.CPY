000100*--------------------------------------------------------------------*
000110* CLGLINEC  -- Feldkarte fuer eine Chronolog-Zeile                   *
000120*              (nach UNSTRING der |-getrennten Rohzeile)             *
000130*--------------------------------------------------------------------*
000140* A.00.00|1991-03-29| rp  | Neuerstellung zu CLGTREE-1               *
000150*--------------------------------------------------------------------*
000160 01          CLG-LOG-LINE.
000170     05      CLG-FELD-01         PIC X(20).
000180     05      CLG-FELD-02         PIC X(20).
000190     05      CLG-FELD-03         PIC X(20).
000200     05      CLG-FELD-04         PIC X(20).
000210     05      CLG-FELD-05         PIC X(20).
000220     05      CLG-FELD-06         PIC X(20).
000230     05      CLG-FELD-07         PIC X(20).
000240     05      CLG-FELD-08         PIC X(20).
000250     05      CLG-FELD-09         PIC X(20).
000260     05      CLG-FELD-10         PIC X(20).
000270**          ---> Korrelations-ID kann in jedem Feld stehen,
000280**          ---> FELD-11 ist nur der ueblichste Fundort
000290     05      CLG-FELD-11         PIC X(20).
000300**          ---> Richtungskennzeichen: nur "IN " oder "OUT" gueltig
000310     05      CLG-IO-RICHTUNG     PIC X(03).
000320          88 CLG-RICHTG-IN                   VALUE "IN ".
000330          88 CLG-RICHTG-OUT                  VALUE "OUT".
000340     05      CLG-FELD-13         PIC X(20).
000350**          ---> Name des Call-Elements (Knotenname)
000360     05      CLG-ELEMENT-NAME    PIC X(30).
000370     05      FILLER              PIC X(05).
000380
000390*--------------------------------------------------------------------*
000400* CLG-ANZ-FELDER -- Anzahl tatsaechlich per UNSTRING gefundener       *
000410*                   Teilfelder; < 14 = unbrauchbarer Datensatz       *
000420*--------------------------------------------------------------------*
000430 01          CLG-ANZ-FELDER      PIC S9(04) COMP.
