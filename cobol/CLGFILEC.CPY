000100*--------------------------------------------------------------------*
000110* CLGFILEC  -- Kandidaten-Dateitabelle fuer CLGFILE0M                *
000120*              (Chronolog-Dateien, sortiert nach Aenderungszeit)     *
000130*--------------------------------------------------------------------*
000140* A.00.00|1991-03-25| rp  | Neuerstellung zu CLGTREE-1               *
000150*--------------------------------------------------------------------*
000160 01          CLG-DATEI-TABELLE.
000170     05      CLG-DATEI-EINTRAG   OCCURS 500 TIMES
000180                                  INDEXED BY CLG-DX.
000190         10  CLG-DT-PFAD         PIC X(80).
000200**          ---> letzte Aenderungszeit der Datei (Betriebssystem-Uhr),
000210**          ---> Sortierschluessel fuer die Verarbeitungsreihenfolge
000220         10  CLG-DT-ZEIT-X       PIC X(08) VALUE LOW-VALUE.
000230         10  CLG-DT-ZEIT-N       REDEFINES CLG-DT-ZEIT-X
000240                                  PIC S9(18) COMP.
000250         10  FILLER              PIC X(02).
000260     05      FILLER              PIC X(01).
000270
000280 01          CLG-DATEI-ANZ        PIC S9(04) COMP VALUE ZERO.
000290
000300*--------------------------------------------------------------------*
000310* CLG-PFAD-STAPEL -- Arbeitskeller fuer das iterative Durchlaufen    *
000320*                    von Verzeichnissen (dieser Compiler kennt keine *
000330*                    rekursiven CALLs, daher Keller statt Aufruf-    *
000340*                    stapel -- siehe auch Vermerk A.00.01 CLGFILE0M) *
000350*--------------------------------------------------------------------*
000360 01          CLG-PFAD-STAPEL.
000370     05      CLG-PS-EINTRAG      OCCURS 300 TIMES
000380                                  INDEXED BY CLG-PX.
000390         10  CLG-PS-PFAD         PIC X(80).
000400     05      FILLER              PIC X(01).
000410
000420 01          CLG-PFAD-STAPEL-ANZ  PIC S9(04) COMP VALUE ZERO.
